000100******************************************************************
000200*                                                                *RV0008
000300*    RVRESREC  -  RESULT / SUMMARY AREAS FOR THE SUITE REPORTS   *RV0008
000400*                                                                *RV0008
000500*    ROW-RESULT IS BUILT ONCE PER DRIVER ROW AS ITS RULES ARE    *RV0008
000600*    EVALUATED; SUITE-SUMMARY ACCUMULATES ACROSS ALL ROWS OF ONE *RV0008
000700*    SUITE; AGGR-SUMMARY ACCUMULATES ACROSS ALL SUITES IN THE    *RV0008
000800*    BATCH.  NONE OF THESE ARE FILE RECORDS - THEY ARE MOVED     *RV0008
000900*    INTO THE PRINT-LINE AREAS AT REPORT TIME.                   *RV0008
001000*                                                                *RV0008
001100*    1996-04-05  HLB  RVTST-014  ORIGINAL LAYOUT                 *RV0008
001200*    1998-09-20  JQP  RVTST-076  PER-RULE ERROR-TEXT WIDENED TO  *RV0008
001300*                               80 CHARS TO HOLD THE LONGER      *RV0008
001400*                               COLUMN-MISMATCH MESSAGES         *RV0008
001500******************************************************************
001600 01  RVRES-ROW-RESULT.
001700     05  RVRES-ROW-NUMBER            PIC 9(05).
001800     05  RVRES-ROW-KEY               PIC X(10).
001900     05  RVRES-ROW-PASSED-IND        PIC X(01).
002000         88  RVRES-ROW-PASSED               VALUE 'Y'.
002100     05  RVRES-RULE-COUNT            PIC 9(02) COMP.
002200     05  RVRES-RULE-TAB OCCURS 20 TIMES.
002300         10  RVRES-RULE-NAME         PIC X(30).
002400         10  RVRES-RULE-PASSED-IND   PIC X(01).
002500             88  RVRES-RULE-PASSED          VALUE 'Y'.
002600         10  RVRES-RULE-ERROR-TEXT   PIC X(80).
002700     05  FILLER                      PIC X(030).
002800*
002900 01  RVRES-SUITE-SUMMARY.
003000     05  RVRES-SUITE-NAME            PIC X(30).
003100     05  RVRES-TOTAL-ROWS            PIC 9(05).
003200     05  RVRES-PASSED-ROWS           PIC 9(05).
003300     05  RVRES-FAILED-ROWS           PIC 9(05).
003400     05  RVRES-PASS-RATE             PIC 9(03)V9.
003500     05  RVRES-SUITE-PASSED-IND      PIC X(01).
003600         88  RVRES-SUITE-PASSED             VALUE 'Y'.
003700     05  FILLER                      PIC X(020).
003800*
003900 01  RVRES-AGGR-SUMMARY.
004000     05  RVRES-TOTAL-SUITES          PIC 9(03).
004100     05  RVRES-PASSED-SUITES         PIC 9(03).
004200     05  RVRES-FAILED-SUITES         PIC 9(03).
004300     05  RVRES-TOTAL-ROWS-VALID      PIC 9(07).
004400     05  RVRES-TOTAL-PASSED-ROWS     PIC 9(07).
004500     05  RVRES-TOTAL-FAILED-ROWS     PIC 9(07).
004600     05  RVRES-OVERALL-PASS-RATE     PIC 9(03)V9.
004700     05  FILLER                      PIC X(020).
