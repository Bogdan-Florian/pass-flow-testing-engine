000100******************************************************************
000200*                                                                *RV0007
000300*    RVMANREC  -  SUITE MANIFEST RECORD                          *RV0007
000400*                                                                *RV0007
000500*    ONE RECORD PER SUITE IN THE BATCH RUN.  READ ONCE AT THE    *RV0007
000600*    TOP OF RVENGINE BY THE SUITE-RUNNER PARAGRAPHS (2000-       *RV0007
000700*    SERIES) TO DRIVE THE MAIN SUITE LOOP.                       *RV0007
000800*                                                                *RV0007
000900*    1996-04-02  HLB  RVTST-014  ORIGINAL LAYOUT                 *RV0007
001000*    2000-02-25  DCS  RVTST-110  STOP-ON-FIRST-ERROR FLAG AND    *RV0007
001100*                               TAG TABLE ADDED                  *RV0007
001200******************************************************************
001300 01  RVMAN-RECORD.
001400     05  RVMAN-SUITE-NAME            PIC X(30).
001500     05  RVMAN-ENABLED-IND           PIC X(01)   VALUE 'Y'.
001600         88  RVMAN-IS-ENABLED               VALUE 'Y'.
001700     05  RVMAN-CRITICAL-IND          PIC X(01)   VALUE 'N'.
001800         88  RVMAN-IS-CRITICAL              VALUE 'Y'.
001900     05  RVMAN-STOP-FIRST-ERR-IND    PIC X(01)   VALUE 'N'.
002000         88  RVMAN-STOP-ON-FIRST-ERR        VALUE 'Y'.
002100     05  RVMAN-DATE-FORMAT-IND       PIC X(01)   VALUE 'I'.
002200         88  RVMAN-DATE-FMT-ISO             VALUE 'I'.
002300     05  RVMAN-DELIMITER-CHAR        PIC X(01)   VALUE ','.
002400     05  RVMAN-HEADER-IND            PIC X(01)   VALUE 'Y'.
002500         88  RVMAN-HAS-HEADER               VALUE 'Y'.
002600     05  RVMAN-TAG-COUNT             PIC 9(02) COMP.
002700     05  RVMAN-TAG-TAB OCCURS 5 TIMES PIC X(10).
002800     05  FILLER                      PIC X(071).
