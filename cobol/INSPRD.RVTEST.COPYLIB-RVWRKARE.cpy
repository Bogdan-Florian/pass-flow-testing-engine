000100******************************************************************
000200*                                                                *RV0009
000300*    RVWRKARE  -  SHARED WORKING-STORAGE FOR RVENGINE / RVSEED   *RV0009
000400*                                                                *RV0009
000500*    RVWRK-POLICY-TAB / RVWRK-PREMIUM-TAB HOLD THE ENTIRE        *RV0009
000600*    POLICY AND PREMIUM STORES IN MEMORY SO THE VALIDATOR CAN    *RV0009
000700*    DO SEARCH ALL / PERFORM VARYING LOOKUPS INSTEAD OF RE-       *RV0009
000800*    READING THE SEQUENTIAL STORE FILES FOR EVERY RULE.          *RV0009
000900*                                                                *RV0009
001000*    RVWRK-VARIABLE-TAB HOLDS THE TYPED VARIABLES BUILT FOR THE  *RV0009
001100*    CURRENT DRIVER ROW - ONE ENTRY PER VARIABLE DEFINITION IN   *RV0009
001200*    THE SUITE'S CONFIG.                                         *RV0009
001300*                                                                *RV0009
001400*    1996-04-05  HLB  RVTST-014  ORIGINAL LAYOUT                 *RV0009
001500*    1999-01-11  JQP  RVTST-081  POLICY/PREMIUM TABLES MOVED     *RV0009
001600*                               HERE FROM RVENGINE SO RVSEED     *RV0009
001700*                               COULD SHARE THE SAME SHAPE       *RV0009
001800*    2002-06-30  DCS  RVTST-144  VARIABLE TABLE WIDENED TO 30     *RV0009
001900*                               ENTRIES, COMPARE-RESULT FIELDS   *RV0009
002000*                               ADDED FOR THE NORMALIZER          *RV0009
002100*    2005-03-15  RTK  RVTST-178  COMPARE-AREA GIVEN ITS OWN        *RV0009
002200*                               LEFT-STR/RIGHT-STR OPERAND         *RV0009
002300*                               FIELDS - NORMALIZER WAS BORROWING  *RV0009
002400*                               SLOTS 30/31 OF THE VARIABLE TABLE  *RV0009
002500*                               FOR THIS, WHICH ONLY HOLDS 30       *RV0009
002600*                               ENTRIES                            *RV0009
002700*    2005-11-09  RTK  RVTST-172  COMPARE-AREA WIDENED WITH LEFT/    *RV0009
002800*                               RIGHT-DATE AND -DTTM FIELDS SO      *RV0009
002900*                               6000-SERIES CAN RESOLVE DATE AND    *RV0009
003000*                               DATETIME OPERANDS ON EITHER SIDE    *RV0009
003100*    2005-11-16  RTK  RVTST-174  COMPARE-AREA GIVEN LEFT/RIGHT-     *RV0009
003200*                               BOOL-IND FIELDS SO 6090 CAN ACTUALLY*RV0009
003300*                               DO THE 0/1-AND-TRUE/FALSE BOOLEAN    *RV0009
003400*                               COMPARE THE SPEC CALLS FOR          *RV0009
003500******************************************************************
003600 01  RVWRK-POLICY-TAB.
003700     05  RVWRK-POLICY-COUNT          PIC 9(05) COMP.
003800     05  FILLER                      PIC X(010).
003900     05  RVWRK-POLICY-ENTRY OCCURS 1 TO 2000 TIMES
004000                 DEPENDING ON RVWRK-POLICY-COUNT
004100                 ASCENDING KEY IS RVWRK-POL-NUMBER
004200                 INDEXED BY RVWRK-POL-IDX.
004300         10  RVWRK-POL-NUMBER        PIC X(10).
004400         10  RVWRK-POL-PARTY-ID      PIC X(10).
004500         10  RVWRK-POL-PRODUCT-CODE  PIC X(08).
004600         10  RVWRK-POL-STATUS        PIC X(10).
004700         10  RVWRK-POL-START-DATE    PIC 9(08).
004800         10  RVWRK-POL-END-DATE      PIC 9(08).
004900         10  RVWRK-POL-TOTAL-PREMIUM PIC S9(7)V99.
005000         10  RVWRK-POL-NUM-PREMIUMS  PIC 9(03).
005100*
005200 01  RVWRK-PREMIUM-TAB.
005300     05  RVWRK-PREMIUM-COUNT         PIC 9(05) COMP.
005400     05  FILLER                      PIC X(010).
005500     05  RVWRK-PREMIUM-ENTRY OCCURS 1 TO 10000 TIMES
005600                 DEPENDING ON RVWRK-PREMIUM-COUNT
005700                 ASCENDING KEY IS RVWRK-PRE-NUMBER RVWRK-PRE-SEQ
005800                 INDEXED BY RVWRK-PRE-IDX.
005900         10  RVWRK-PRE-NUMBER        PIC X(10).
006000         10  RVWRK-PRE-SEQ           PIC 9(03).
006100         10  RVWRK-PRE-AMOUNT        PIC S9(7)V99.
006200         10  RVWRK-PRE-DUE-DATE      PIC 9(08).
006300         10  RVWRK-PRE-STATUS        PIC X(08).
006400*
006500 01  RVWRK-VARIABLE-TAB.
006600     05  RVWRK-VAR-COUNT             PIC 9(02) COMP.
006700     05  RVWRK-VAR-ENTRY OCCURS 30 TIMES INDEXED BY RVWRK-VAR-IDX.
006800         10  RVWRK-VAR-NAME          PIC X(20).
006900         10  RVWRK-VAR-TYPE          PIC X(01).
007000             88  RVWRK-TYPE-STRING          VALUE 'S'.
007100             88  RVWRK-TYPE-INTEGER         VALUE 'I'.
007200             88  RVWRK-TYPE-FLOAT           VALUE 'F'.
007300             88  RVWRK-TYPE-DECIMAL         VALUE 'D'.
007400             88  RVWRK-TYPE-DATE            VALUE 'A'.
007500             88  RVWRK-TYPE-DATETIME        VALUE 'T'.
007600             88  RVWRK-TYPE-BOOLEAN         VALUE 'B'.
007700         10  RVWRK-VAR-STRING-VAL    PIC X(40).
007800         10  RVWRK-VAR-INT-VAL       PIC S9(9) COMP.
007900         10  RVWRK-VAR-DEC-VAL       PIC S9(9)V99.
008000         10  RVWRK-VAR-FLOAT-VAL     PIC S9(9)V9(9).
008100         10  RVWRK-VAR-DATE-VAL      PIC 9(08).
008200         10  RVWRK-VAR-DTTM-VAL      PIC 9(08)9(06).
008300         10  RVWRK-VAR-BOOL-VAL      PIC X(01).
008400         10  RVWRK-VAR-ERROR-IND     PIC X(01).
008500             88  RVWRK-VAR-IN-ERROR         VALUE 'Y'.
008600     05  FILLER                      PIC X(010).
008700*
008800******************************************************************
008900*    SCRATCH AREAS USED BY THE COMPARE / TEMPLATE PARAGRAPHS     *RV0010
009000******************************************************************
009100 01  RVWRK-COMPARE-AREA.
009200     05  RVWRK-CMP-LEFT-TYPE         PIC X(01).
009300     05  RVWRK-CMP-RIGHT-TYPE        PIC X(01).
009400     05  RVWRK-CMP-LEFT-STR          PIC X(40).
009500     05  RVWRK-CMP-RIGHT-STR         PIC X(40).
009600     05  RVWRK-CMP-LEFT-DATE         PIC 9(08).
009700     05  RVWRK-CMP-RIGHT-DATE        PIC 9(08).
009800     05  RVWRK-CMP-LEFT-DTTM         PIC 9(08)9(06).
009900     05  RVWRK-CMP-RIGHT-DTTM        PIC 9(08)9(06).
010000     05  RVWRK-CMP-LEFT-DEC          PIC S9(9)V99.
010100     05  RVWRK-CMP-RIGHT-DEC         PIC S9(9)V99.
010200     05  RVWRK-CMP-LEFT-FLT          PIC S9(9)V9(9).
010300     05  RVWRK-CMP-RIGHT-FLT         PIC S9(9)V9(9).
010400     05  RVWRK-CMP-TOLERANCE         PIC S9(1)V9(9)
010500                                       VALUE 0.000000001.
010600     05  RVWRK-CMP-RESULT-IND        PIC X(01).
010700         88  RVWRK-CMP-EQUAL                VALUE 'Y'.
010800     05  RVWRK-CMP-NULL-LEFT-IND     PIC X(01).
010900         88  RVWRK-CMP-LEFT-IS-NULL         VALUE 'Y'.
011000     05  RVWRK-CMP-NULL-RIGHT-IND    PIC X(01).
011100         88  RVWRK-CMP-RIGHT-IS-NULL        VALUE 'Y'.
011200     05  RVWRK-CMP-LEFT-BOOL-IND     PIC X(01).
011300     05  RVWRK-CMP-RIGHT-BOOL-IND    PIC X(01).
011400     05  FILLER                      PIC X(010).
011500*
011600 01  RVWRK-TEMPLATE-AREA.
011700     05  RVWRK-TPL-TEXT              PIC X(40).
011800     05  RVWRK-TPL-HINT              PIC X(08).
011900     05  RVWRK-TPL-HAS-HINT-IND      PIC X(01).
012000         88  RVWRK-TPL-HAS-HINT             VALUE 'Y'.
012100     05  RVWRK-TPL-IS-VAR-REF-IND    PIC X(01).
012200         88  RVWRK-TPL-IS-VAR-REF           VALUE 'Y'.
012300     05  RVWRK-TPL-VAR-NAME          PIC X(20).
012400     05  RVWRK-TPL-LITERAL           PIC X(40).
012500     05  FILLER                      PIC X(010).
012600*
012700 01  RVWRK-DATE-MATH-AREA.
012800     05  RVWRK-DM-CCYY               PIC 9(04) COMP.
012900     05  RVWRK-DM-MM                 PIC 9(02) COMP.
013000     05  RVWRK-DM-DD                 PIC 9(02) COMP.
013100     05  RVWRK-DM-MONTHS-TO-ADD      PIC 9(03) COMP.
013200     05  RVWRK-DM-LAST-DAY-TAB.
013300         10  PIC 9(02) COMP VALUE 31.
013400         10  PIC 9(02) COMP VALUE 28.
013500         10  PIC 9(02) COMP VALUE 31.
013600         10  PIC 9(02) COMP VALUE 30.
013700         10  PIC 9(02) COMP VALUE 31.
013800         10  PIC 9(02) COMP VALUE 30.
013900         10  PIC 9(02) COMP VALUE 31.
014000         10  PIC 9(02) COMP VALUE 31.
014100         10  PIC 9(02) COMP VALUE 30.
014200         10  PIC 9(02) COMP VALUE 31.
014300         10  PIC 9(02) COMP VALUE 30.
014400         10  PIC 9(02) COMP VALUE 31.
014500     05  RVWRK-DM-LAST-DAY-R REDEFINES RVWRK-DM-LAST-DAY-TAB.
014600         10  RVWRK-DM-LAST-DAY-OF-MM PIC 9(02) COMP OCCURS 12 TIMES.
014700     05  FILLER                      PIC X(010).
