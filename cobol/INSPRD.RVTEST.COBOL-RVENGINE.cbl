000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        RVENGINE.
000300 AUTHOR.            H L BRENNER.
000400 INSTALLATION.      INSPRD - TESTING AND QA SUPPORT.
000500 DATE-WRITTEN.      APRIL 1996.
000600 DATE-COMPILED.
000700 SECURITY.          INSPRD INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    RVENGINE  -  RECORD-VALIDATION FLOW-TEST ENGINE             *
001100*                                                                *
001200*    MAIN STEP OF THE FLOW-TEST JOB.  DRIVES A MANIFEST OF        *
001300*    SUITES; FOR EACH ENABLED SUITE, RE-READS THE DRIVER FILE     *
001400*    ROW BY ROW, BUILDS THE SUITE'S VARIABLES FOR THE ROW,        *
001500*    RUNS EVERY CONFIGURED RULE AGAINST THE POLICY/PREMIUM        *
001600*    STORES (HELD ENTIRELY IN WORKING STORAGE - SEE RVWRKARE)     *
001700*    AND WRITES THE SUITE RESULTS REPORT.  ACCUMULATES AN         *
001800*    AGGREGATE SUMMARY ACROSS ALL SUITES IN THE MANIFEST.         *
001900*                                                                *
002000*    JCL STEP ORDER:  RVKEYINC (OPTIONAL) THEN RVSEED THEN        *
002100*    RVENGINE (THIS STEP).                                       *
002200*                                                                *
002300*    CHANGE LOG                                                  *
002400*    ----------                                                  *
002500*    1996-04-09  HLB  RVTST-016  ORIGINAL PROGRAM                *
002600*    1997-03-22  HLB  RVTST-038  PREMIUM-COUNT-AND-SUM LOOKUP     *
002700*                               ADDED FOR THE BILLING SUITE       *
002800*    1998-09-25  JQP  RVTST-076  COLUMN EXPECTATIONS AND NOT-     *
002900*                               NULL CHECKS ADDED TO THE RULE     *
003000*                               EXECUTOR                          *
003100*    1999-12-09  JQP  RVTST-099  Y2K REVIEW - ALL DATE FIELDS     *
003200*                               ALREADY CARRY A 4-DIGIT CCYY,     *
003300*                               NO CHANGE REQUIRED                *
003400*    2000-02-25  DCS  RVTST-110  STOP-ON-FIRST-ERROR AND          *
003500*                               CRITICAL/STOP-ON-CRITICAL          *
003600*                               SUITE-RUNNER LOGIC ADDED           *
003700*    2002-06-30  DCS  RVTST-144  RELATIVE-TOLERANCE COMPARE       *
003800*                               ADDED FOR INTEGER/FLOAT PAIRS     *
003900*    2004-02-11  RTK  RVTST-162  MULTI-SUITE CONFIG FILE AND      *
004000*                               AGGREGATE REPORT ADDED             *
004100*    2005-11-02  RTK  RVTST-171  NAME/TAG FILTER CONTROL CARD     *
004200*                               ADDED SO OPS CAN RERUN A SINGLE   *
004300*                               SUITE WITHOUT A NEW MANIFEST       *
004400*    2005-11-09  RTK  RVTST-172  6000-SERIES NOW RESOLVES A        *
004500*                               LITERAL DATE AGAINST AN ACTUAL     *
004600*                               DATE COLUMN EVEN WITH NO :DATE     *
004700*                               HINT ON THE TEMPLATE; DATETIME     *
004800*                               OPERANDS (TYPE 'T') ARE NOW        *
004900*                               CARRIED THROUGH 5430/5440 AND      *
005000*                               COMPARED RATHER THAN DROPPED       *
005100*    2005-11-09  RTK  RVTST-173  RVWRK-CMP-RIGHT-DEC NO LONGER     *
005200*                               CLEARED WITH MOVE SPACES (BAD     *
005300*                               FOR A NUMERIC FIELD); RUN-CONTROL  *
005400*                               AND RESULT-AREA SINGLE-FIELD       *
005500*                               COUNTERS MOVED OUT TO 77-LEVELS    *
005600*    2005-11-16  RTK  RVTST-174  :BOOLEAN HINT AND BOOLEAN-TYPED   *
005700*                               VARIABLES NOW ACTUALLY REACH TYPE *
005800*                               'B' IN THE COMPARE AREA (4090,      *
005900*                               5430, 5440); 6090-COMPARE-BOOLEAN   *
006000*                               REWRITTEN OFF THE OLD PLAIN        *
006100*                               STRING-EQUALITY STUB TO MATCH THE  *
006200*                               0/1-AND-TRUE/FALSE/T/F RULE         *
006300*    2005-11-16  RTK  RVTST-175  SUITE RESULTS HEADING NOW CARRIES *
006400*                               A RUN DATE NEXT TO THE SUITE NAME  *
006500*                               (1400-GET-RUN-DATE, CALLED FROM     *
006600*                               HOUSEKEEPING)                       *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT RVENG-CTL-IN
007500         ASSIGN TO RVCTLIN
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS RVENG-CTL-ST.
007800     SELECT RVENG-MANIFEST-IN
007900         ASSIGN TO RVMANIN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS RVENG-MAN-ST.
008200     SELECT RVENG-CFG-IN
008300         ASSIGN TO RVCFGIN
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS RVENG-CFG-ST.
008600     SELECT RVENG-DRIVER-IN
008700         ASSIGN TO RVDRVIN
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS RVENG-DRV-ST.
009000     SELECT RVENG-POL-IN
009100         ASSIGN TO RVPOLIN
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS RVENG-POL-ST.
009400     SELECT RVENG-PRE-IN
009500         ASSIGN TO RVPREIN
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS RVENG-PRE-ST.
009800     SELECT RVENG-SUITE-RPT
009900         ASSIGN TO RVSRPT
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS RVENG-SRPT-ST.
010200     SELECT RVENG-AGGR-RPT
010300         ASSIGN TO RVARPT
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS RVENG-ARPT-ST.
010600*
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  RVENG-CTL-IN
011000     RECORD CONTAINS 80 CHARACTERS.
011100 01  RVENG-CTL-REC.
011200     05  RVENG-CTL-STOP-CRIT-IND     PIC X(01).
011300     05  RVENG-CTL-FILTER-NAME       PIC X(30).
011400     05  RVENG-CTL-FILTER-TAG        PIC X(10).
011500     05  FILLER                      PIC X(39).
011600*
011700 FD  RVENG-MANIFEST-IN.
011800     COPY RVMANREC.
011900*
012000 FD  RVENG-CFG-IN.
012100     COPY RVCFGREC.
012200*
012300 FD  RVENG-DRIVER-IN
012400     RECORD CONTAINS 200 CHARACTERS.
012500 01  RVENG-DRV-REC                   PIC X(200).
012600*
012700 FD  RVENG-POL-IN.
012800     COPY RVPOLREC.
012900*
013000 FD  RVENG-PRE-IN.
013100     COPY RVPREREC.
013200*
013300 FD  RVENG-SUITE-RPT
013400     RECORD CONTAINS 132 CHARACTERS.
013500 01  RVENG-SRPT-LINE                 PIC X(132).
013600*
013700 FD  RVENG-AGGR-RPT
013800     RECORD CONTAINS 132 CHARACTERS.
013900 01  RVENG-ARPT-LINE                 PIC X(132).
014000*
014100 WORKING-STORAGE SECTION.
014200*
014300*    2005-11-09 RTK - PULLED OUT AS STAND-ALONE SCRATCH ITEMS,     *
014400*    OUT OF THE 01-GROUPS THEY USED TO CROWD.                      *
014500 77  RVENG-SUITES-SEEN               PIC 9(03) COMP VALUE 0.
014600 77  RVENG-FOUND-COL-IX              PIC 9(02) COMP VALUE 0.
014700 77  RVENG-FOUND-COL-IND             PIC X(01)   VALUE 'N'.
014800     88  RVENG-COL-WAS-FOUND                 VALUE 'Y'.
014900*
015000     COPY RVDRVREC.
015100     COPY RVRESREC.
015200     COPY RVWRKARE.
015300*
015400******************************************************************
015500*    FILE STATUS / EOF SWITCHES                                  *
015600******************************************************************
015700 01  RVENG-SWITCHES.
015800     05  RVENG-CTL-ST                PIC X(02).
015900         88  RVENG-CTL-OK                    VALUE '00'.
016000     05  RVENG-MAN-ST                PIC X(02).
016100         88  RVENG-MAN-OK                    VALUE '00'.
016200     05  RVENG-CFG-ST                PIC X(02).
016300         88  RVENG-CFG-OK                    VALUE '00'.
016400     05  RVENG-DRV-ST                PIC X(02).
016500         88  RVENG-DRV-OK                    VALUE '00'.
016600     05  RVENG-POL-ST                PIC X(02).
016700         88  RVENG-POL-OK                    VALUE '00'.
016800     05  RVENG-PRE-ST                PIC X(02).
016900         88  RVENG-PRE-OK                    VALUE '00'.
017000     05  RVENG-SRPT-ST               PIC X(02).
017100         88  RVENG-SRPT-OK                   VALUE '00'.
017200     05  RVENG-ARPT-ST               PIC X(02).
017300         88  RVENG-ARPT-OK                   VALUE '00'.
017400     05  RVENG-MAN-EOF-IND           PIC X(01)   VALUE 'N'.
017500         88  RVENG-MAN-NO-MORE               VALUE 'Y'.
017600     05  RVENG-DRV-EOF-IND           PIC X(01)   VALUE 'N'.
017700         88  RVENG-DRV-NO-MORE               VALUE 'Y'.
017800     05  RVENG-DRV-FIRST-IND         PIC X(01)   VALUE 'Y'.
017900         88  RVENG-DRV-IS-FIRST               VALUE 'Y'.
018000     05  FILLER                      PIC X(10).
018100*
018200******************************************************************
018300*    RUN-CONTROL / FILTER AREA  (FROM CONTROL CARD RVCTLIN)       *
018400******************************************************************
018500 01  RVENG-RUN-CONTROL.
018600     05  RVENG-STOP-ON-CRIT-IND      PIC X(01)   VALUE 'Y'.
018700         88  RVENG-STOP-ON-CRITICAL          VALUE 'Y'.
018800     05  RVENG-FILTER-NAME           PIC X(30)   VALUE SPACES.
018900     05  RVENG-FILTER-TAG            PIC X(10)   VALUE SPACES.
019000     05  RVENG-HALT-BATCH-IND        PIC X(01)   VALUE 'N'.
019100         88  RVENG-HALT-BATCH                 VALUE 'Y'.
019200     05  FILLER                      PIC X(10).
019300*
019400******************************************************************
019500*    IN-MEMORY CONFIG TABLES - LOADED ONCE, SCANNED PER SUITE     *
019600******************************************************************
019700 01  RVENG-RULE-TAB.
019800     05  RVENG-RULE-COUNT            PIC 9(03) COMP VALUE 0.
019900     05  RVENG-RULE-ENTRY OCCURS 100 TIMES INDEXED BY RVENG-RUL-IX.
020000         10  RVENG-RUL-SUITE-NAME    PIC X(30).
020100         10  RVENG-RUL-NAME          PIC X(30).
020200         10  RVENG-RUL-LOOKUP-ID     PIC X(20).
020300         10  RVENG-RUL-KEY-VARIABLE  PIC X(20).
020400         10  RVENG-RUL-ROWCNT-IND    PIC X(01).
020500             88  RVENG-RUL-ROWCNT-PRESENT    VALUE 'Y'.
020600         10  RVENG-RUL-EXPECT-ROWCNT PIC 9(03).
020700         10  RVENG-RUL-ON-FAILURE    PIC X(08).
020800             88  RVENG-RUL-STOP-ON-FAIL      VALUE 'STOP'.
020900         10  RVENG-RUL-NOTNULL-CNT   PIC 9(02) COMP.
021000         10  RVENG-RUL-NOTNULL-TAB OCCURS 10 TIMES
021100                                     PIC X(20).
021200         10  RVENG-RUL-COL-CNT       PIC 9(02) COMP.
021300         10  RVENG-RUL-COL-TAB OCCURS 10 TIMES.
021400             15  RVENG-RUL-COL-NAME  PIC X(20).
021500             15  RVENG-RUL-COL-TPL   PIC X(40).
021600     05  FILLER                      PIC X(10).
021700*
021800 01  RVENG-VAR-CFG-TAB.
021900     05  RVENG-VARCFG-COUNT          PIC 9(02) COMP VALUE 0.
022000     05  RVENG-VARCFG-ENTRY OCCURS 30 TIMES.
022100         10  RVENG-VARCFG-SUITE-NAME PIC X(30).
022200         10  RVENG-VARCFG-NAME       PIC X(20).
022300         10  RVENG-VARCFG-TPL        PIC X(40).
022400     05  FILLER                      PIC X(10).
022500*
022600******************************************************************
022700*    CURRENT-SUITE / CURRENT-ROW WORKING AREAS                   *
022800******************************************************************
022900 01  RVENG-CURRENT-SUITE.
023000     05  RVENG-CUR-SUITE-NAME        PIC X(30).
023100     05  RVENG-CUR-CRITICAL-IND      PIC X(01).
023200         88  RVENG-CUR-IS-CRITICAL           VALUE 'Y'.
023300     05  RVENG-CUR-STOP-1ST-ERR-IND  PIC X(01).
023400         88  RVENG-CUR-STOP-ON-1ST-ERR       VALUE 'Y'.
023500     05  RVENG-CUR-DELIMITER         PIC X(01).
023600     05  RVENG-CUR-HEADER-IND        PIC X(01).
023700         88  RVENG-CUR-HAS-HEADER            VALUE 'Y'.
023800     05  RVENG-CUR-SUITE-FAILED-IND  PIC X(01)   VALUE 'N'.
023900         88  RVENG-CUR-SUITE-FAILED          VALUE 'Y'.
024000     05  FILLER                      PIC X(10).
024100*
024200 01  RVENG-ROW-CONTROL.
024300     05  RVENG-ROW-STOP-IND          PIC X(01)   VALUE 'N'.
024400         88  RVENG-ROW-FORCES-STOP           VALUE 'Y'.
024500     05  RVENG-ROW-HALT-RULES-IND    PIC X(01)   VALUE 'N'.
024600         88  RVENG-ROW-HALT-RULES            VALUE 'Y'.
024700     05  RVENG-ROW-SETUP-FAILED-IND  PIC X(01)   VALUE 'N'.
024800         88  RVENG-ROW-SETUP-FAILED          VALUE 'Y'.
024900     05  FILLER                      PIC X(10).
025000*
025100******************************************************************
025200*    GENERIC RESULT-ROW / LOOKUP AREA                             *
025300*    HOLDS THE COLUMNS OF THE *FIRST* ROW A LOOKUP RETURNED, BY   *
025400*    NAME, SO THE NOT-NULL / COLUMN CHECKS CAN BE GENERIC ACROSS  *
025500*    ALL THREE LOOKUP-IDS.                                       *
025600******************************************************************
025700 01  RVENG-RESULT-AREA.
025800     05  RVENG-RESULT-ROW-COUNT      PIC 9(03) COMP VALUE 0.
025900     05  RVENG-RESULT-COL-COUNT      PIC 9(02) COMP VALUE 0.
026000     05  RVENG-RESULT-COL OCCURS 10 TIMES INDEXED BY RVENG-RC-IX.
026100         10  RVENG-RESCOL-NAME       PIC X(20).
026200         10  RVENG-RESCOL-TYPE       PIC X(01).
026300             88  RVENG-RCT-STRING            VALUE 'S'.
026400             88  RVENG-RCT-INTEGER           VALUE 'I'.
026500             88  RVENG-RCT-DECIMAL           VALUE 'D'.
026600             88  RVENG-RCT-DATE              VALUE 'A'.
026700         10  RVENG-RESCOL-STR        PIC X(40).
026800         10  RVENG-RESCOL-DEC        PIC S9(9)V99.
026900         10  RVENG-RESCOL-INT        PIC S9(9) COMP.
027000         10  RVENG-RESCOL-DATE       PIC 9(08).
027100         10  RVENG-RESCOL-NULL-IND   PIC X(01).
027200             88  RVENG-RESCOL-IS-NULL        VALUE 'Y'.
027300     05  FILLER                      PIC X(10).
027400*
027500******************************************************************
027600*    FAILED-ROW BUFFER - FEEDS THE FAILURES-EXTRACT SECTION       *
027700******************************************************************
027800 01  RVENG-FAILED-ROW-TAB.
027900     05  RVENG-FAILED-COUNT          PIC 9(03) COMP VALUE 0.
028000     05  RVENG-FAILED-ENTRY OCCURS 500 TIMES.
028100         10  RVENG-FAIL-ROW-NUMBER   PIC 9(05).
028200         10  RVENG-FAIL-ROW-KEY      PIC X(10).
028300         10  RVENG-FAIL-RULE-COUNT   PIC 9(02) COMP.
028400         10  RVENG-FAIL-RULE OCCURS 20 TIMES.
028500             15  RVENG-FAIL-RULE-NAME     PIC X(30).
028600             15  RVENG-FAIL-ERROR-TEXT    PIC X(80).
028700     05  FILLER                      PIC X(10).
028800*
028900******************************************************************
029000*    GENERAL-PURPOSE NUMERIC / DATE PARSE SCRATCH AREA            *
029100*    SHARED BY THE VARIABLE BUILDER (4000) AND THE EXPECTED-      *
029200*    VALUE TEMPLATER (5400) - NO INTRINSIC FUNCTIONS ARE USED,    *
029300*    ALL CONVERSION IS DONE CHARACTER BY CHARACTER.               *
029400******************************************************************
029500 01  RVENG-PARSE-AREA.
029600     05  RVENG-PARSE-TEXT            PIC X(40)   VALUE SPACES.
029700     05  RVENG-PARSE-LEN             PIC 9(02) COMP VALUE 0.
029800     05  RVENG-PARSE-POS             PIC 9(02) COMP VALUE 0.
029900     05  RVENG-PARSE-SIGN            PIC X(01)   VALUE '+'.
030000     05  RVENG-PARSE-SEEN-DOT-IND    PIC X(01)   VALUE 'N'.
030100         88  RVENG-PARSE-SEEN-DOT             VALUE 'Y'.
030200     05  RVENG-PARSE-ERROR-IND       PIC X(01)   VALUE 'N'.
030300         88  RVENG-PARSE-ERROR                VALUE 'Y'.
030400     05  RVENG-PARSE-INT-PART        PIC 9(09) COMP VALUE 0.
030500     05  RVENG-PARSE-FRAC-PART       PIC 9(09) COMP VALUE 0.
030600     05  RVENG-PARSE-FRAC-DIGITS     PIC 9(02) COMP VALUE 0.
030700     05  RVENG-PARSE-ONE-CHAR        PIC X(01).
030800     05  RVENG-PARSE-ONE-DIGIT REDEFINES RVENG-PARSE-ONE-CHAR
030900                                     PIC 9(01).
031000     05  RVENG-PARSE-DATE-VAL        PIC 9(08)   VALUE 0.
031100     05  RVENG-PARSE-DTTM-VAL        PIC 9(08)9(06) VALUE 0.
031200     05  RVENG-PARSE-BOOL-IND        PIC X(01)   VALUE 'E'.
031300     05  RVENG-PARSE-SCALE-TAB.
031400         10  PIC 9(01) COMP VALUE 1.
031500         10  PIC 9(01) COMP VALUE 1.
031600         10  PIC 9(01) COMP VALUE 10.
031700         10  PIC 9(01) COMP VALUE 100.
031800     05  FILLER                      PIC X(20).
031900*
032000******************************************************************
032100*    2005-11-16 RTK - RUN-DATE SCRATCH FOR THE SUITE RESULTS      *
032200*    REPORT HEADING (RVTST-175).  ACCEPT FROM DATE ONLY GIVES A   *
032300*    2-DIGIT YEAR ON THIS COMPILER - REDEFINES SPLITS IT INTO     *
032400*    YY/MM/DD FOR THE CENTURY-WINDOWING LOGIC IN 1400.            *
032500******************************************************************
032600 01  RVENG-RUNDT-AREA.
032700     05  RVENG-RUNDT-YYMMDD          PIC 9(06).
032800     05  RVENG-RUNDT-R REDEFINES RVENG-RUNDT-YYMMDD.
032900         10  RVENG-RUNDT-YY          PIC 9(02).
033000         10  RVENG-RUNDT-MM          PIC 9(02).
033100         10  RVENG-RUNDT-DD          PIC 9(02).
033200     05  RVENG-RUNDT-CC              PIC 9(02) COMP VALUE 0.
033300     05  FILLER                      PIC X(10).
033400*
033500******************************************************************
033600*    REPORT PRINT-LINE AREAS                                     *
033700******************************************************************
033800 01  RVENG-SRPT-HEADING.
033900     05  FILLER                      PIC X(10) VALUE SPACES.
034000     05  FILLER                      PIC X(25)
034100                     VALUE 'RVENGINE SUITE RESULTS - '.
034200     05  RVSH-SUITE-NAME             PIC X(30) VALUE SPACES.
034300     05  FILLER                      PIC X(05) VALUE SPACES.
034400     05  FILLER                      PIC X(10) VALUE 'RUN DATE: '.
034500     05  RVSH-RUN-DATE.
034600         10  RVSH-RD-MM              PIC 99 VALUE ZERO.
034700         10  FILLER                  PIC X VALUE '/'.
034800         10  RVSH-RD-DD              PIC 99 VALUE ZERO.
034900         10  FILLER                  PIC X VALUE '/'.
035000         10  RVSH-RD-CC              PIC 99 VALUE ZERO.
035100         10  RVSH-RD-YY              PIC 99 VALUE ZERO.
035200     05  FILLER                      PIC X(42) VALUE SPACES.
035300*
035400 01  RVENG-SRPT-DETAIL.
035500     05  FILLER                      PIC X(04) VALUE SPACES.
035600     05  RVSD-ROW-NUMBER             PIC ZZZZ9.
035700     05  FILLER                      PIC X(03) VALUE SPACES.
035800     05  RVSD-ROW-KEY                PIC X(10).
035900     05  FILLER                      PIC X(03) VALUE SPACES.
036000     05  RVSD-ROW-VERDICT            PIC X(04).
036100     05  FILLER                      PIC X(103) VALUE SPACES.
036200*
036300 01  RVENG-SRPT-SUBLINE.
036400     05  FILLER                      PIC X(14) VALUE SPACES.
036500     05  RVSS-RULE-NAME              PIC X(30).
036600     05  FILLER                      PIC X(02) VALUE SPACES.
036700     05  RVSS-ERROR-TEXT             PIC X(80).
036800     05  FILLER                      PIC X(06) VALUE SPACES.
036900*
037000 01  RVENG-SRPT-SUMMARY.
037100     05  FILLER                      PIC X(04) VALUE SPACES.
037200     05  FILLER                      PIC X(14) VALUE 'TOTAL ROWS   '.
037300     05  RVSM-TOTAL-ROWS             PIC ZZZZ9.
037400     05  FILLER                      PIC X(04) VALUE SPACES.
037500     05  FILLER                      PIC X(14) VALUE 'PASSED ROWS  '.
037600     05  RVSM-PASSED-ROWS            PIC ZZZZ9.
037700     05  FILLER                      PIC X(04) VALUE SPACES.
037800     05  FILLER                      PIC X(14) VALUE 'FAILED ROWS  '.
037900     05  RVSM-FAILED-ROWS            PIC ZZZZ9.
038000     05  FILLER                      PIC X(04) VALUE SPACES.
038100     05  FILLER                      PIC X(11) VALUE 'PASS RATE  '.
038200     05  RVSM-PASS-RATE              PIC ZZZ9.9.
038300     05  FILLER                      PIC X(01) VALUE '%'.
038400     05  FILLER                      PIC X(18) VALUE SPACES.
038500*
038600 01  RVENG-ARPT-DETAIL.
038700     05  FILLER                      PIC X(04) VALUE SPACES.
038800     05  RVAD-SUITE-NAME             PIC X(30).
038900     05  FILLER                      PIC X(02) VALUE SPACES.
039000     05  RVAD-VERDICT                PIC X(06).
039100     05  FILLER                      PIC X(02) VALUE SPACES.
039200     05  RVAD-TOTAL-ROWS             PIC ZZZZ9.
039300     05  FILLER                      PIC X(02) VALUE SPACES.
039400     05  RVAD-PASSED-ROWS            PIC ZZZZ9.
039500     05  FILLER                      PIC X(02) VALUE SPACES.
039600     05  RVAD-FAILED-ROWS            PIC ZZZZ9.
039700     05  FILLER                      PIC X(02) VALUE SPACES.
039800     05  RVAD-PASS-RATE              PIC ZZZ9.9.
039900     05  FILLER                      PIC X(01) VALUE '%'.
040000     05  FILLER                      PIC X(54) VALUE SPACES.
040100*
040200 01  RVENG-ARPT-TOTALS.
040300     05  FILLER                      PIC X(04) VALUE SPACES.
040400     05  FILLER                      PIC X(14) VALUE 'TOTAL SUITES '.
040500     05  RVAT-TOTAL-SUITES           PIC ZZ9.
040600     05  FILLER                      PIC X(04) VALUE SPACES.
040700     05  FILLER                      PIC X(15) VALUE 'PASSED SUITES '.
040800     05  RVAT-PASSED-SUITES          PIC ZZ9.
040900     05  FILLER                      PIC X(04) VALUE SPACES.
041000     05  FILLER                      PIC X(15) VALUE 'FAILED SUITES '.
041100     05  RVAT-FAILED-SUITES          PIC ZZ9.
041200     05  FILLER                      PIC X(40) VALUE SPACES.
041300*
041400 01  RVENG-ARPT-TOTALS-2.
041500     05  FILLER                      PIC X(04) VALUE SPACES.
041600     05  FILLER                      PIC X(12) VALUE 'TOTAL ROWS ='.
041700     05  RVAT-TOTAL-ROWS             PIC ZZZZZZ9.
041800     05  FILLER                      PIC X(04) VALUE SPACES.
041900     05  FILLER                      PIC X(13) VALUE 'PASSED ROWS='.
042000     05  RVAT-PASSED-ROWS            PIC ZZZZZZ9.
042100     05  FILLER                      PIC X(04) VALUE SPACES.
042200     05  FILLER                      PIC X(13) VALUE 'FAILED ROWS='.
042300     05  RVAT-FAILED-ROWS            PIC ZZZZZZ9.
042400     05  FILLER                      PIC X(04) VALUE SPACES.
042500     05  FILLER                      PIC X(12) VALUE 'OVRALL RATE='.
042600     05  RVAT-OVERALL-RATE           PIC ZZZ9.9.
042700     05  FILLER                      PIC X(01) VALUE '%'.
042800     05  FILLER                      PIC X(10) VALUE SPACES.
042900*
043000 PROCEDURE DIVISION.
043100 0000-MAINLINE.
043200     PERFORM 1000-HOUSEKEEPING.
043300     PERFORM 2000-RUN-ALL-SUITES.
043400     PERFORM 8000-WRITE-AGGREGATE-REPORT.
043500     PERFORM 9000-WRAP-UP.
043600     GOBACK.
043700*
043800******************************************************************
043900*    1000-SERIES  -  HOUSEKEEPING / TABLE LOADS                  *
044000******************************************************************
044100 1000-HOUSEKEEPING.
044200     MOVE 0 TO RVRES-TOTAL-SUITES RVRES-PASSED-SUITES
044300                RVRES-FAILED-SUITES RVRES-TOTAL-ROWS-VALID
044400                RVRES-TOTAL-PASSED-ROWS RVRES-TOTAL-FAILED-ROWS.
044500     OPEN INPUT RVENG-CTL-IN.
044600     IF RVENG-CTL-OK
044700         PERFORM 1010-READ-CONTROL-CARD
044800         CLOSE RVENG-CTL-IN
044900     END-IF.
045000     OPEN INPUT RVENG-MANIFEST-IN.
045100     IF NOT RVENG-MAN-OK
045200         DISPLAY 'RVENGINE - CANNOT OPEN MANIFEST - STATUS '
045300             RVENG-MAN-ST
045400         GO TO 9900-ABEND-RTN
045500     END-IF.
045600     OPEN INPUT RVENG-CFG-IN.
045700     IF NOT RVENG-CFG-OK
045800         DISPLAY 'RVENGINE - CANNOT OPEN RULE CONFIG - STATUS '
045900             RVENG-CFG-ST
046000         GO TO 9900-ABEND-RTN
046100     END-IF.
046200     OPEN INPUT RVENG-POL-IN.
046300     IF NOT RVENG-POL-OK
046400         DISPLAY 'RVENGINE - CANNOT OPEN POLICY STORE - STATUS '
046500             RVENG-POL-ST
046600         GO TO 9900-ABEND-RTN
046700     END-IF.
046800     OPEN INPUT RVENG-PRE-IN.
046900     IF NOT RVENG-PRE-OK
047000         DISPLAY 'RVENGINE - CANNOT OPEN PREMIUM STORE - STATUS '
047100             RVENG-PRE-ST
047200         GO TO 9900-ABEND-RTN
047300     END-IF.
047400     OPEN OUTPUT RVENG-SUITE-RPT.
047500     IF NOT RVENG-SRPT-OK
047600         DISPLAY 'RVENGINE - CANNOT OPEN SUITE REPORT - STATUS '
047700             RVENG-SRPT-ST
047800         GO TO 9900-ABEND-RTN
047900     END-IF.
048000     OPEN OUTPUT RVENG-AGGR-RPT.
048100     IF NOT RVENG-ARPT-OK
048200         DISPLAY 'RVENGINE - CANNOT OPEN AGGREGATE REPORT - '
048300             'STATUS ' RVENG-ARPT-ST
048400         GO TO 9900-ABEND-RTN
048500     END-IF.
048600     PERFORM 1100-LOAD-POLICY-TABLE.
048700     PERFORM 1200-LOAD-PREMIUM-TABLE.
048800     PERFORM 1300-LOAD-CONFIG-TABLES.
048900     PERFORM 1400-GET-RUN-DATE.
049000*
049100 1010-READ-CONTROL-CARD.
049200     READ RVENG-CTL-IN
049300         AT END
049400             MOVE 'Y' TO RVENG-STOP-ON-CRIT-IND
049500     END-READ.
049600     IF RVENG-CTL-OK
049700         MOVE RVENG-CTL-STOP-CRIT-IND TO RVENG-STOP-ON-CRIT-IND
049800         MOVE RVENG-CTL-FILTER-NAME   TO RVENG-FILTER-NAME
049900         MOVE RVENG-CTL-FILTER-TAG    TO RVENG-FILTER-TAG
050000     END-IF.
050100*
050200 1100-LOAD-POLICY-TABLE.
050300     MOVE 0 TO RVWRK-POLICY-COUNT.
050400     READ RVENG-POL-IN
050500         AT END MOVE 'END' TO RVENG-POL-ST
050600     END-READ.
050700     PERFORM 1110-LOAD-ONE-POLICY-ROW
050800         UNTIL RVENG-POL-ST = 'END'.
050900*
051000 1110-LOAD-ONE-POLICY-ROW.
051100     ADD 1 TO RVWRK-POLICY-COUNT.
051200     SET RVWRK-POL-IDX TO RVWRK-POLICY-COUNT.
051300     MOVE RVPOL-POLICY-NUMBER TO RVWRK-POL-NUMBER(RVWRK-POL-IDX).
051400     MOVE RVPOL-PARTY-ID     TO RVWRK-POL-PARTY-ID(RVWRK-POL-IDX).
051500     MOVE RVPOL-PRODUCT-CODE TO RVWRK-POL-PRODUCT-CODE(RVWRK-POL-IDX).
051600     MOVE RVPOL-STATUS       TO RVWRK-POL-STATUS(RVWRK-POL-IDX).
051700     MOVE RVPOL-START-DATE   TO RVWRK-POL-START-DATE(RVWRK-POL-IDX).
051800     MOVE RVPOL-END-DATE     TO RVWRK-POL-END-DATE(RVWRK-POL-IDX).
051900     MOVE RVPOL-TOTAL-PREMIUM TO RVWRK-POL-TOTAL-PREMIUM(RVWRK-POL-IDX).
052000     MOVE RVPOL-NUM-PREMIUMS TO RVWRK-POL-NUM-PREMIUMS(RVWRK-POL-IDX).
052100     READ RVENG-POL-IN
052200         AT END MOVE 'END' TO RVENG-POL-ST
052300     END-READ.
052400*
052500 1200-LOAD-PREMIUM-TABLE.
052600     MOVE 0 TO RVWRK-PREMIUM-COUNT.
052700     READ RVENG-PRE-IN
052800         AT END MOVE 'END' TO RVENG-PRE-ST
052900     END-READ.
053000     PERFORM 1210-LOAD-ONE-PREMIUM-ROW
053100         UNTIL RVENG-PRE-ST = 'END'.
053200*
053300 1210-LOAD-ONE-PREMIUM-ROW.
053400     ADD 1 TO RVWRK-PREMIUM-COUNT.
053500     SET RVWRK-PRE-IDX TO RVWRK-PREMIUM-COUNT.
053600     MOVE RVPRE-POLICY-NUMBER  TO RVWRK-PRE-NUMBER(RVWRK-PRE-IDX).
053700     MOVE RVPRE-PREMIUM-SEQ    TO RVWRK-PRE-SEQ(RVWRK-PRE-IDX).
053800     MOVE RVPRE-PREMIUM-AMOUNT TO RVWRK-PRE-AMOUNT(RVWRK-PRE-IDX).
053900     MOVE RVPRE-DUE-DATE       TO RVWRK-PRE-DUE-DATE(RVWRK-PRE-IDX).
054000     MOVE RVPRE-PREMIUM-STATUS TO RVWRK-PRE-STATUS(RVWRK-PRE-IDX).
054100     READ RVENG-PRE-IN
054200         AT END MOVE 'END' TO RVENG-PRE-ST
054300     END-READ.
054400*
054500 1300-LOAD-CONFIG-TABLES.
054600     MOVE 0 TO RVENG-RULE-COUNT RVENG-VARCFG-COUNT.
054700     READ RVENG-CFG-IN
054800         AT END MOVE 'END' TO RVENG-CFG-ST
054900     END-READ.
055000     PERFORM 1310-LOAD-ONE-CONFIG-ROW
055100         UNTIL RVENG-CFG-ST = 'END'.
055200*
055300 1310-LOAD-ONE-CONFIG-ROW.
055400     IF RVCFG-IS-RULE
055500         PERFORM 1320-LOAD-ONE-RULE
055600     ELSE
055700     IF RVCFG-IS-VARIABLE
055800         PERFORM 1330-LOAD-ONE-VAR-CFG
055900     END-IF
056000     END-IF.
056100     READ RVENG-CFG-IN
056200         AT END MOVE 'END' TO RVENG-CFG-ST
056300     END-READ.
056400*
056500 1320-LOAD-ONE-RULE.
056600     ADD 1 TO RVENG-RULE-COUNT.
056700     SET RVENG-RUL-IX TO RVENG-RULE-COUNT.
056800     MOVE RVCFG-SUITE-NAME      TO RVENG-RUL-SUITE-NAME(RVENG-RUL-IX).
056900     MOVE RVCFG-RULE-NAME       TO RVENG-RUL-NAME(RVENG-RUL-IX).
057000     MOVE RVCFG-LOOKUP-ID       TO RVENG-RUL-LOOKUP-ID(RVENG-RUL-IX).
057100     MOVE RVCFG-KEY-VARIABLE    TO RVENG-RUL-KEY-VARIABLE(RVENG-RUL-IX).
057200     MOVE RVCFG-ROWCNT-IND      TO RVENG-RUL-ROWCNT-IND(RVENG-RUL-IX).
057300     MOVE RVCFG-EXPECT-ROWCOUNT TO RVENG-RUL-EXPECT-ROWCNT(RVENG-RUL-IX).
057400     MOVE RVCFG-ON-FAILURE      TO RVENG-RUL-ON-FAILURE(RVENG-RUL-IX).
057500     MOVE RVCFG-NOTNULL-COUNT   TO RVENG-RUL-NOTNULL-CNT(RVENG-RUL-IX).
057600     MOVE RVCFG-NOTNULL-TAB(1)  TO RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX 1).
057700     MOVE RVCFG-NOTNULL-TAB(2)  TO RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX 2).
057800     MOVE RVCFG-NOTNULL-TAB(3)  TO RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX 3).
057900     MOVE RVCFG-NOTNULL-TAB(4)  TO RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX 4).
058000     MOVE RVCFG-NOTNULL-TAB(5)  TO RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX 5).
058100     MOVE RVCFG-NOTNULL-TAB(6)  TO RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX 6).
058200     MOVE RVCFG-NOTNULL-TAB(7)  TO RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX 7).
058300     MOVE RVCFG-NOTNULL-TAB(8)  TO RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX 8).
058400     MOVE RVCFG-NOTNULL-TAB(9)  TO RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX 9).
058500     MOVE RVCFG-NOTNULL-TAB(10) TO RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX 10).
058600     MOVE RVCFG-COL-COUNT       TO RVENG-RUL-COL-CNT(RVENG-RUL-IX).
058700     MOVE RVCFG-COL-TAB(1)      TO RVENG-RUL-COL-TAB(RVENG-RUL-IX 1).
058800     MOVE RVCFG-COL-TAB(2)      TO RVENG-RUL-COL-TAB(RVENG-RUL-IX 2).
058900     MOVE RVCFG-COL-TAB(3)      TO RVENG-RUL-COL-TAB(RVENG-RUL-IX 3).
059000     MOVE RVCFG-COL-TAB(4)      TO RVENG-RUL-COL-TAB(RVENG-RUL-IX 4).
059100     MOVE RVCFG-COL-TAB(5)      TO RVENG-RUL-COL-TAB(RVENG-RUL-IX 5).
059200     MOVE RVCFG-COL-TAB(6)      TO RVENG-RUL-COL-TAB(RVENG-RUL-IX 6).
059300     MOVE RVCFG-COL-TAB(7)      TO RVENG-RUL-COL-TAB(RVENG-RUL-IX 7).
059400     MOVE RVCFG-COL-TAB(8)      TO RVENG-RUL-COL-TAB(RVENG-RUL-IX 8).
059500     MOVE RVCFG-COL-TAB(9)      TO RVENG-RUL-COL-TAB(RVENG-RUL-IX 9).
059600     MOVE RVCFG-COL-TAB(10)     TO RVENG-RUL-COL-TAB(RVENG-RUL-IX 10).
059700*
059800 1330-LOAD-ONE-VAR-CFG.
059900     ADD 1 TO RVENG-VARCFG-COUNT.
060000     MOVE RVCFG-VAR-SUITE-NAME TO
060100         RVENG-VARCFG-SUITE-NAME(RVENG-VARCFG-COUNT).
060200     MOVE RVCFG-VAR-NAME TO
060300         RVENG-VARCFG-NAME(RVENG-VARCFG-COUNT).
060400     MOVE RVCFG-VAR-TEMPLATE TO
060500         RVENG-VARCFG-TPL(RVENG-VARCFG-COUNT).
060600*
060700******************************************************************
060800*    2005-11-16 RTK - BUILDS THE EDITED RUN-DATE FOR THE SUITE    *
060900*    RESULTS REPORT HEADING.  ACCEPT FROM DATE ONLY RETURNS A     *
061000*    2-DIGIT YEAR ON THIS COMPILER, SO THE CENTURY IS WINDOWED    *
061100*    THE SAME WAY THE SHOP WINDOWED EVERY OTHER 2-DIGIT YEAR      *
061200*    BACK IN THE RVTST-099 Y2K REVIEW - YY LESS THAN 50 IS        *
061300*    TAKEN AS 20YY, OTHERWISE 19YY.                                *
061400******************************************************************
061500 1400-GET-RUN-DATE.
061600     ACCEPT RVENG-RUNDT-YYMMDD FROM DATE.
061700     IF RVENG-RUNDT-YY < 50
061800         MOVE 20 TO RVENG-RUNDT-CC
061900     ELSE
062000         MOVE 19 TO RVENG-RUNDT-CC
062100     END-IF.
062200     MOVE RVENG-RUNDT-CC  TO RVSH-RD-CC.
062300     MOVE RVENG-RUNDT-YY  TO RVSH-RD-YY.
062400     MOVE RVENG-RUNDT-MM  TO RVSH-RD-MM.
062500     MOVE RVENG-RUNDT-DD  TO RVSH-RD-DD.
062600*
062700******************************************************************
062800*    2000-SERIES  -  SUITE RUNNER (TOP-LEVEL CONTROL FLOW)       *
062900******************************************************************
063000 2000-RUN-ALL-SUITES.
063100     PERFORM 2010-READ-MANIFEST-ROW.
063200     PERFORM 2020-PROCESS-ONE-MANIFEST-ROW THRU 2020-EXIT
063300         UNTIL RVENG-MAN-NO-MORE
063400         OR RVENG-HALT-BATCH.
063500     IF RVENG-SUITES-SEEN = 0
063600         DISPLAY 'RVENGINE - NO SUITES TO RUN (ALL DISABLED OR '
063700             'FILTERED OUT)'
063800     END-IF.
063900*
064000 2010-READ-MANIFEST-ROW.
064100     READ RVENG-MANIFEST-IN
064200         AT END MOVE 'Y' TO RVENG-MAN-EOF-IND
064300     END-READ.
064400*
064500 2020-PROCESS-ONE-MANIFEST-ROW.
064600     IF RVENG-MAN-NO-MORE
064700         GO TO 2020-EXIT
064800     END-IF.
064900     IF NOT RVMAN-IS-ENABLED
065000         GO TO 2025-SKIP-ROW
065100     END-IF.
065200     IF RVENG-FILTER-NAME NOT = SPACES
065300         AND RVMAN-SUITE-NAME NOT = RVENG-FILTER-NAME
065400             GO TO 2025-SKIP-ROW
065500     END-IF.
065600     IF RVENG-FILTER-TAG NOT = SPACES
065700         PERFORM 2030-CHECK-TAG-FILTER
065800         IF NOT RVENG-COL-WAS-FOUND
065900             GO TO 2025-SKIP-ROW
066000         END-IF
066100     END-IF.
066200     ADD 1 TO RVENG-SUITES-SEEN.
066300     PERFORM 2090-RUN-ONE-SUITE.
066400     PERFORM 2095-ACCUMULATE-AGGREGATE.
066500     IF RVENG-CUR-SUITE-FAILED
066600         AND RVENG-CUR-IS-CRITICAL
066700         AND RVENG-STOP-ON-CRITICAL
066800             MOVE 'Y' TO RVENG-HALT-BATCH-IND
066900     END-IF.
067000 2025-SKIP-ROW.
067100     PERFORM 2010-READ-MANIFEST-ROW.
067200     GO TO 2020-EXIT.
067300 2020-EXIT.
067400     EXIT.
067500*
067600 2030-CHECK-TAG-FILTER.
067700     MOVE 'N' TO RVENG-FOUND-COL-IND.
067800     SET RVENG-RC-IX TO 1.
067900     PERFORM 2031-TEST-ONE-TAG
068000         VARYING RVENG-RC-IX FROM 1 BY 1
068100         UNTIL RVENG-RC-IX > RVMAN-TAG-COUNT
068200         OR RVENG-COL-WAS-FOUND.
068300*
068400 2031-TEST-ONE-TAG.
068500     IF RVMAN-TAG-TAB(RVENG-RC-IX) = RVENG-FILTER-TAG
068600         MOVE 'Y' TO RVENG-FOUND-COL-IND
068700     END-IF.
068800*
068900 2090-RUN-ONE-SUITE.
069000     MOVE RVMAN-SUITE-NAME         TO RVENG-CUR-SUITE-NAME.
069100     MOVE RVMAN-CRITICAL-IND       TO RVENG-CUR-CRITICAL-IND.
069200     MOVE RVMAN-STOP-FIRST-ERR-IND TO RVENG-CUR-STOP-1ST-ERR-IND.
069300     MOVE RVMAN-DELIMITER-CHAR     TO RVENG-CUR-DELIMITER.
069400     MOVE RVMAN-HEADER-IND         TO RVENG-CUR-HEADER-IND.
069500     MOVE 'N'                      TO RVENG-CUR-SUITE-FAILED-IND.
069600     MOVE 0 TO RVRES-TOTAL-ROWS RVRES-PASSED-ROWS RVRES-FAILED-ROWS.
069700     MOVE 0 TO RVENG-FAILED-COUNT.
069800     MOVE 'N' TO RVENG-ROW-STOP-IND.
069900     PERFORM 7010-WRITE-SUITE-HEADING.
070000     PERFORM 3000-OPEN-AND-READ-DRIVER.
070100     PERFORM 3100-PROCESS-ONE-DRIVER-ROW THRU 3100-EXIT
070200         UNTIL RVENG-DRV-NO-MORE
070300         OR RVENG-ROW-FORCES-STOP.
070400     CLOSE RVENG-DRIVER-IN.
070500     IF RVRES-FAILED-ROWS NOT = 0
070600         MOVE 'Y' TO RVENG-CUR-SUITE-FAILED-IND
070700     END-IF.
070800     PERFORM 7050-WRITE-FAILURES-EXTRACT.
070900     PERFORM 7090-WRITE-SUITE-SUMMARY.
071000*
071100 2095-ACCUMULATE-AGGREGATE.
071200     ADD RVRES-TOTAL-ROWS  TO RVRES-TOTAL-ROWS-VALID.
071300     ADD RVRES-PASSED-ROWS TO RVRES-TOTAL-PASSED-ROWS.
071400     ADD RVRES-FAILED-ROWS TO RVRES-TOTAL-FAILED-ROWS.
071500     IF RVENG-CUR-SUITE-FAILED
071600         ADD 1 TO RVRES-FAILED-SUITES
071700     ELSE
071800         ADD 1 TO RVRES-PASSED-SUITES
071900     END-IF.
072000     ADD 1 TO RVRES-TOTAL-SUITES.
072100     PERFORM 8010-WRITE-AGGREGATE-DETAIL.
072200*
072300******************************************************************
072400*    3000-SERIES  -  DRIVER-FILE READER                          *
072500******************************************************************
072600 3000-OPEN-AND-READ-DRIVER.
072700     OPEN INPUT RVENG-DRIVER-IN.
072800     IF NOT RVENG-DRV-OK
072900         DISPLAY 'RVENGINE - CANNOT OPEN DRIVER FILE - STATUS '
073000             RVENG-DRV-ST
073100         GO TO 9900-ABEND-RTN
073200     END-IF.
073300     MOVE 'N' TO RVENG-DRV-EOF-IND.
073400     MOVE 'Y' TO RVENG-DRV-FIRST-IND.
073500     MOVE 0 TO RVDRV-ROW-NUMBER.
073600     PERFORM 3010-READ-ONE-DRIVER-LINE.
073700     IF RVENG-DRV-IS-FIRST
073800         AND RVENG-CUR-HAS-HEADER
073900         AND NOT RVENG-DRV-NO-MORE
074000             PERFORM 3010-READ-ONE-DRIVER-LINE
074100     END-IF.
074200     MOVE 'N' TO RVENG-DRV-FIRST-IND.
074300*
074400 3010-READ-ONE-DRIVER-LINE.
074500     READ RVENG-DRIVER-IN
074600         AT END MOVE 'Y' TO RVENG-DRV-EOF-IND
074700     END-READ.
074800     IF NOT RVENG-DRV-NO-MORE
074900         MOVE RVENG-DRV-REC TO RVDRV-RAW-LINE
075000         PERFORM 3020-PARSE-DRIVER-LINE
075100     END-IF.
075200*
075300 3020-PARSE-DRIVER-LINE.
075400     ADD 1 TO RVDRV-ROW-NUMBER.
075500     UNSTRING RVDRV-RAW-LINE DELIMITED BY ','
075600         INTO RVDRV-POLICY-NUMBER  RVDRV-PARTY-ID
075700              RVDRV-PRODUCT-CODE   RVDRV-STATUS
075800              RVDRV-START-DATE     RVDRV-TOTAL-PREMIUM
075900              RVDRV-NUM-PREMIUMS
076000     END-UNSTRING.
076100*
076200******************************************************************
076300*    3100-SERIES  -  PER-ROW DRIVER LOOP (CALLS 4000/5000/7000)  *
076400******************************************************************
076500 3100-PROCESS-ONE-DRIVER-ROW.
076600     IF RVENG-DRV-NO-MORE
076700         GO TO 3100-EXIT
076800     END-IF.
076900     ADD 1 TO RVRES-TOTAL-ROWS.
077000     MOVE RVDRV-ROW-NUMBER      TO RVRES-ROW-NUMBER.
077100     MOVE RVDRV-POLICY-NUMBER   TO RVRES-ROW-KEY.
077200     MOVE 0 TO RVRES-RULE-COUNT.
077300     MOVE 'N' TO RVENG-ROW-SETUP-FAILED-IND.
077400     MOVE 'N' TO RVENG-ROW-HALT-RULES-IND.
077500     PERFORM 4000-BUILD-VARIABLES.
077600     IF RVENG-ROW-SETUP-FAILED
077700         ADD 1 TO RVRES-RULE-COUNT
077800         MOVE 'VARIABLE SETUP'   TO RVRES-RULE-NAME(RVRES-RULE-COUNT)
077900         MOVE 'N'                TO RVRES-RULE-PASSED-IND(RVRES-RULE-COUNT)
078000         MOVE RVENG-PARSE-TEXT   TO RVRES-RULE-ERROR-TEXT
078100             (RVRES-RULE-COUNT)(1:40)
078200     ELSE
078300         PERFORM 5000-RUN-RULES-FOR-ROW
078400     END-IF.
078500     PERFORM 7020-FINISH-ROW-RESULT.
078600     IF RVENG-CUR-STOP-ON-1ST-ERR
078700         AND NOT RVRES-ROW-PASSED
078800             MOVE 'Y' TO RVENG-ROW-STOP-IND
078900     END-IF.
079000     PERFORM 3010-READ-ONE-DRIVER-LINE.
079100     GO TO 3100-EXIT.
079200 3100-EXIT.
079300     EXIT.
079400*
079500******************************************************************
079600*    4000-SERIES  -  VALIDATOR VARIABLE BUILDER                  *
079700*    ${ROW.<COLUMN>} SUBSTITUTION PLUS :TYPE SUFFIX CONVERSION   *
079800******************************************************************
079900 4000-BUILD-VARIABLES.
080000     MOVE 0 TO RVWRK-VAR-COUNT.
080100     SET RVWRK-VAR-IDX TO 1.
080200     PERFORM 4010-BUILD-ONE-VARIABLE
080300         VARYING RVWRK-VAR-IDX FROM 1 BY 1
080400         UNTIL RVWRK-VAR-IDX > RVENG-VARCFG-COUNT
080500         OR RVENG-ROW-SETUP-FAILED.
080600*
080700 4010-BUILD-ONE-VARIABLE.
080800     IF RVENG-VARCFG-SUITE-NAME(RVWRK-VAR-IDX) NOT =
080900             RVENG-CUR-SUITE-NAME
081000         GO TO 4010-EXIT
081100     END-IF.
081200     ADD 1 TO RVWRK-VAR-COUNT.
081300     MOVE RVENG-VARCFG-NAME(RVWRK-VAR-IDX)
081400         TO RVWRK-VAR-NAME(RVWRK-VAR-COUNT).
081500     MOVE RVENG-VARCFG-TPL(RVWRK-VAR-IDX) TO RVWRK-TPL-TEXT.
081600     MOVE 'N' TO RVWRK-VAR-ERROR-IND.
081700     PERFORM 4020-SUBSTITUTE-ROW-REF.
081800     IF NOT RVWRK-VAR-IN-ERROR
081900         PERFORM 4090-CONVERT-ONE-VAR
082000     END-IF.
082100     IF RVWRK-VAR-IN-ERROR
082200         MOVE 'Y' TO RVENG-ROW-SETUP-FAILED-IND
082300         MOVE RVWRK-VAR-NAME(RVWRK-VAR-COUNT) TO RVENG-PARSE-TEXT(1:20)
082400         MOVE ' - UNABLE TO BUILD VARIABLE' TO
082500             RVENG-PARSE-TEXT(21:20)
082600     END-IF.
082700 4010-EXIT.
082800     EXIT.
082900*
083000******************************************************************
083100*    REPLACES A SINGLE ${ROW.<COLUMN>} REFERENCE IN THE          *
083200*    TEMPLATE WITH THE DRIVER ROW'S TEXT VALUE FOR THAT COLUMN.  *
083300*    A TEMPLATE WITH NO ${ROW....} WRAPPER IS LEFT AS A LITERAL. *
083400******************************************************************
083500 4020-SUBSTITUTE-ROW-REF.
083600     MOVE RVWRK-TPL-TEXT TO RVWRK-TPL-LITERAL.
083700     MOVE SPACES TO RVWRK-TPL-VAR-NAME.
083800     MOVE 'N' TO RVWRK-TPL-IS-VAR-REF-IND.
083900     IF RVWRK-TPL-TEXT(1:6) NOT = '${ROW.'
084000         GO TO 4020-EXIT
084100     END-IF.
084200     PERFORM 4030-LOOKUP-ROW-COLUMN.
084300     IF RVWRK-VAR-IN-ERROR
084400         GO TO 4020-EXIT
084500     END-IF.
084600     MOVE RVWRK-TPL-LITERAL TO RVWRK-TPL-TEXT.
084700 4020-EXIT.
084800     EXIT.
084900*
085000 4030-LOOKUP-ROW-COLUMN.
085100     MOVE SPACES TO RVWRK-TPL-LITERAL.
085200     IF RVWRK-TPL-TEXT(7:14)  = 'POLICY_NUMBER}'
085300         MOVE RVDRV-POLICY-NUMBER TO RVWRK-TPL-LITERAL
085400     ELSE
085500     IF RVWRK-TPL-TEXT(7:10)  = 'PARTY_ID}'
085600         MOVE RVDRV-PARTY-ID     TO RVWRK-TPL-LITERAL
085700     ELSE
085800     IF RVWRK-TPL-TEXT(7:14)  = 'PRODUCT_CODE}'
085900         MOVE RVDRV-PRODUCT-CODE TO RVWRK-TPL-LITERAL
086000     ELSE
086100     IF RVWRK-TPL-TEXT(7:07)  = 'STATUS}'
086200         MOVE RVDRV-STATUS       TO RVWRK-TPL-LITERAL
086300     ELSE
086400     IF RVWRK-TPL-TEXT(7:18)  = 'POLICY_START_DATE}'
086500         MOVE RVDRV-START-CCYY  TO RVWRK-TPL-LITERAL(1:4)
086600         MOVE '-'               TO RVWRK-TPL-LITERAL(5:1)
086700         MOVE RVDRV-START-MM    TO RVWRK-TPL-LITERAL(6:2)
086800         MOVE '-'               TO RVWRK-TPL-LITERAL(8:1)
086900         MOVE RVDRV-START-DD    TO RVWRK-TPL-LITERAL(9:2)
087000     ELSE
087100     IF RVWRK-TPL-TEXT(7:14)  = 'TOTAL_PREMIUM}'
087200         MOVE RVDRV-TOTAL-PREMIUM TO RVWRK-TPL-LITERAL
087300     ELSE
087400     IF RVWRK-TPL-TEXT(7:13)  = 'NUM_PREMIUMS}'
087500         MOVE RVDRV-NUM-PREMIUMS TO RVWRK-TPL-LITERAL
087600     ELSE
087700         MOVE 'Y' TO RVWRK-VAR-ERROR-IND
087800     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.
087900*
088000******************************************************************
088100*    SPLITS THE (ALREADY ROW-SUBSTITUTED) TEMPLATE ON THE LAST   *
088200*    COLON AND CONVERTS TO THE NAMED TYPE; NO COLON, OR AN       *
088300*    UNRECOGNIZED SUFFIX, LEAVES THE WHOLE STRING AS A STRING.   *
088400******************************************************************
088500 4090-CONVERT-ONE-VAR.
088600     MOVE RVWRK-TPL-TEXT TO RVENG-PARSE-TEXT.
088700     PERFORM 4091-SPLIT-TYPE-SUFFIX.
088800     EVALUATE RVWRK-TPL-HINT
088900         WHEN 'STRING'
089000             MOVE 'S' TO RVWRK-VAR-TYPE
089100             MOVE RVWRK-TPL-LITERAL TO RVWRK-VAR-STRING-VAL
089200         WHEN 'INT'
089300             MOVE 'I' TO RVWRK-VAR-TYPE
089400             MOVE RVWRK-TPL-LITERAL TO RVENG-PARSE-TEXT
089500             PERFORM 6100-PARSE-NUMERIC-TEXT
089600             IF RVENG-PARSE-ERROR OR RVENG-PARSE-FRAC-DIGITS > 0
089700                 MOVE 'Y' TO RVWRK-VAR-ERROR-IND
089800             ELSE
089900                 IF RVENG-PARSE-SIGN = '-'
090000                     COMPUTE RVWRK-VAR-INT-VAL =
090100                         0 - RVENG-PARSE-INT-PART
090200                 ELSE
090300                     MOVE RVENG-PARSE-INT-PART TO RVWRK-VAR-INT-VAL
090400                 END-IF
090500             END-IF
090600         WHEN 'DECIMAL'
090700             MOVE 'D' TO RVWRK-VAR-TYPE
090800             PERFORM 4092-BUILD-DECIMAL-VALUE
090900         WHEN 'FLOAT'
091000             MOVE 'F' TO RVWRK-VAR-TYPE
091100             PERFORM 4093-BUILD-FLOAT-VALUE
091200         WHEN 'DATE'
091300             MOVE 'A' TO RVWRK-VAR-TYPE
091400             MOVE RVWRK-TPL-LITERAL TO RVENG-PARSE-TEXT
091500             PERFORM 6130-PARSE-DATE
091600             IF RVENG-PARSE-ERROR
091700                 MOVE 'Y' TO RVWRK-VAR-ERROR-IND
091800             ELSE
091900                 MOVE RVENG-PARSE-DATE-VAL TO RVWRK-VAR-DATE-VAL
092000             END-IF
092100         WHEN 'DATETIME'
092200             MOVE 'T' TO RVWRK-VAR-TYPE
092300             MOVE RVWRK-TPL-LITERAL TO RVENG-PARSE-TEXT
092400             PERFORM 6140-PARSE-DATETIME
092500             IF RVENG-PARSE-ERROR
092600                 MOVE 'Y' TO RVWRK-VAR-ERROR-IND
092700             ELSE
092800                 MOVE RVENG-PARSE-DTTM-VAL TO RVWRK-VAR-DTTM-VAL
092900             END-IF
093000         WHEN 'BOOLEAN'
093100             MOVE 'B' TO RVWRK-VAR-TYPE
093200             MOVE RVWRK-TPL-LITERAL TO RVENG-PARSE-TEXT
093300             PERFORM 6096-TEXT-TO-BOOL-IND
093400             MOVE RVENG-PARSE-BOOL-IND TO RVWRK-VAR-BOOL-VAL
093500             IF RVENG-PARSE-BOOL-IND = 'E'
093600                 MOVE 'Y' TO RVWRK-VAR-ERROR-IND
093700             END-IF
093800         WHEN OTHER
093900             MOVE 'S' TO RVWRK-VAR-TYPE
094000             MOVE RVWRK-TPL-TEXT TO RVWRK-VAR-STRING-VAL
094100     END-EVALUATE.
094200*
094300******************************************************************
094400*    FINDS THE LAST ':' IN THE TEXT (IF ANY) AND SPLITS IT INTO  *
094500*    RVWRK-TPL-LITERAL (BEFORE) / RVWRK-TPL-HINT (AFTER).  NO    *
094600*    COLON LEAVES RVWRK-TPL-HINT BLANK.                          *
094700******************************************************************
094800 4091-SPLIT-TYPE-SUFFIX.
094900     MOVE RVWRK-TPL-TEXT TO RVWRK-TPL-LITERAL.
095000     MOVE SPACES TO RVWRK-TPL-HINT.
095100     MOVE RVENG-PARSE-TEXT TO RVENG-PARSE-TEXT.
095200     MOVE 0 TO RVENG-PARSE-POS.
095300     PERFORM 5050-FIND-TEXT-LENGTH.
095400     MOVE RVENG-PARSE-LEN TO RVENG-PARSE-POS.
095500     PERFORM 4095-SCAN-BACK-FOR-COLON
095600         UNTIL RVENG-PARSE-POS = 0
095700         OR RVWRK-TPL-TEXT(RVENG-PARSE-POS:1) = ':'.
095800     IF RVENG-PARSE-POS > 0
095900         MOVE RVWRK-TPL-TEXT(1:RVENG-PARSE-POS - 1)
096000             TO RVWRK-TPL-LITERAL
096100         MOVE RVWRK-TPL-TEXT(RVENG-PARSE-POS + 1:
096200             RVENG-PARSE-LEN - RVENG-PARSE-POS) TO RVWRK-TPL-HINT
096300     END-IF.
096400*
096500 4095-SCAN-BACK-FOR-COLON.
096600     SUBTRACT 1 FROM RVENG-PARSE-POS.
096700*
096800 4092-BUILD-DECIMAL-VALUE.
096900     MOVE RVWRK-TPL-LITERAL TO RVENG-PARSE-TEXT.
097000     PERFORM 6100-PARSE-NUMERIC-TEXT.
097100     IF RVENG-PARSE-ERROR
097200         MOVE 'Y' TO RVWRK-VAR-ERROR-IND
097300     ELSE
097400         COMPUTE RVWRK-VAR-DEC-VAL ROUNDED =
097500             RVENG-PARSE-INT-PART +
097600             (RVENG-PARSE-FRAC-PART /
097700                 RVENG-PARSE-SCALE-TAB(RVENG-PARSE-FRAC-DIGITS + 1))
097800         IF RVENG-PARSE-SIGN = '-'
097900             COMPUTE RVWRK-VAR-DEC-VAL = 0 - RVWRK-VAR-DEC-VAL
098000         END-IF
098100     END-IF.
098200*
098300 4093-BUILD-FLOAT-VALUE.
098400     MOVE RVWRK-TPL-LITERAL TO RVENG-PARSE-TEXT.
098500     PERFORM 6100-PARSE-NUMERIC-TEXT.
098600     IF RVENG-PARSE-ERROR
098700         MOVE 'Y' TO RVWRK-VAR-ERROR-IND
098800     ELSE
098900         COMPUTE RVWRK-VAR-FLOAT-VAL ROUNDED =
099000             RVENG-PARSE-INT-PART +
099100                 (RVENG-PARSE-FRAC-PART /
099200                 RVENG-PARSE-SCALE-TAB(RVENG-PARSE-FRAC-DIGITS + 1))
099300         IF RVENG-PARSE-SIGN = '-'
099400             COMPUTE RVWRK-VAR-FLOAT-VAL = 0 - RVWRK-VAR-FLOAT-VAL
099500         END-IF
099600     END-IF.
099700*
099800******************************************************************
099900*    5000-SERIES  -  RULE EXECUTOR / EXPECTATION CHECKER         *
100000******************************************************************
100100 5000-RUN-RULES-FOR-ROW.
100200     SET RVENG-RUL-IX TO 1.
100300     PERFORM 5010-RUN-ONE-RULE
100400         VARYING RVENG-RUL-IX FROM 1 BY 1
100500         UNTIL RVENG-RUL-IX > RVENG-RULE-COUNT
100600         OR RVENG-ROW-HALT-RULES.
100700*
100800 5010-RUN-ONE-RULE.
100900     IF RVENG-RUL-SUITE-NAME(RVENG-RUL-IX) NOT = RVENG-CUR-SUITE-NAME
101000         GO TO 5010-EXIT
101100     END-IF.
101200     ADD 1 TO RVRES-RULE-COUNT.
101300     MOVE RVENG-RUL-NAME(RVENG-RUL-IX)
101400         TO RVRES-RULE-NAME(RVRES-RULE-COUNT).
101500     MOVE 'Y' TO RVRES-RULE-PASSED-IND(RVRES-RULE-COUNT).
101600     MOVE SPACES TO RVRES-RULE-ERROR-TEXT(RVRES-RULE-COUNT).
101700     PERFORM 5100-RUN-LOOKUP.
101800     IF RVWRK-VAR-IN-ERROR
101900         MOVE 'N' TO RVRES-RULE-PASSED-IND(RVRES-RULE-COUNT)
102000         MOVE 'LOOKUP KEY VARIABLE NOT FOUND OR NOT BUILT'
102100             TO RVRES-RULE-ERROR-TEXT(RVRES-RULE-COUNT)
102200     ELSE
102300         PERFORM 5200-CHECK-ROWCOUNT
102400         IF RVRES-RULE-PASSED(RVRES-RULE-COUNT)
102500             AND RVENG-RESULT-ROW-COUNT NOT = 0
102600                 PERFORM 5300-CHECK-NOTNULL
102700                 PERFORM 5390-CHECK-COLUMNS
102800         END-IF
102900     END-IF.
103000     IF NOT RVRES-RULE-PASSED(RVRES-RULE-COUNT)
103100         AND RVENG-RUL-STOP-ON-FAIL(RVENG-RUL-IX)
103200             MOVE 'Y' TO RVENG-ROW-HALT-RULES-IND
103300     END-IF.
103400 5010-EXIT.
103500     EXIT.
103600*
103700******************************************************************
103800*    5100-SERIES  -  KEYED LOOKUPS AGAINST THE IN-MEMORY STORES  *
103900******************************************************************
104000 5100-RUN-LOOKUP.
104100     MOVE 'N' TO RVWRK-VAR-ERROR-IND.
104200     PERFORM 5105-RESOLVE-KEY-VARIABLE.
104300     IF RVWRK-VAR-IN-ERROR
104400         GO TO 5100-EXIT
104500     END-IF.
104600     MOVE 0 TO RVENG-RESULT-ROW-COUNT RVENG-RESULT-COL-COUNT.
104700     EVALUATE RVENG-RUL-LOOKUP-ID(RVENG-RUL-IX)
104800         WHEN 'POLICY-BY-NUMBER'
104900             PERFORM 5110-LOOKUP-POLICY-BY-NUMBER
105000         WHEN 'PREMIUMS-BY-POLICY'
105100             PERFORM 5120-LOOKUP-PREMIUMS-BY-POLICY
105200         WHEN 'PREMIUM-COUNT-AND-SUM'
105300             PERFORM 5130-LOOKUP-PREMIUM-COUNT-SUM
105400         WHEN OTHER
105500             MOVE 'Y' TO RVWRK-VAR-ERROR-IND
105600     END-EVALUATE.
105700 5100-EXIT.
105800     EXIT.
105900*
106000 5105-RESOLVE-KEY-VARIABLE.
106100     MOVE 'N' TO RVWRK-VAR-ERROR-IND.
106200     MOVE 0 TO RVENG-FOUND-COL-IX.
106300     SET RVWRK-VAR-IDX TO 1.
106400     PERFORM 5106-TEST-ONE-VARIABLE
106500         VARYING RVWRK-VAR-IDX FROM 1 BY 1
106600         UNTIL RVWRK-VAR-IDX > RVWRK-VAR-COUNT
106700         OR RVENG-FOUND-COL-IX NOT = 0.
106800     IF RVENG-FOUND-COL-IX = 0
106900         MOVE 'Y' TO RVWRK-VAR-ERROR-IND
107000         GO TO 5105-EXIT
107100     END-IF.
107200     SET RVWRK-VAR-IDX TO RVENG-FOUND-COL-IX.
107300 5105-EXIT.
107400     EXIT.
107500*
107600 5106-TEST-ONE-VARIABLE.
107700     IF RVWRK-VAR-NAME(RVWRK-VAR-IDX) =
107800             RVENG-RUL-KEY-VARIABLE(RVENG-RUL-IX)
107900         SET RVENG-FOUND-COL-IX TO RVWRK-VAR-IDX
108000     END-IF.
108100*
108200******************************************************************
108300*    POLICY-BY-NUMBER - 0 OR 1 ROW                                *
108400******************************************************************
108500 5110-LOOKUP-POLICY-BY-NUMBER.
108600     MOVE 'N' TO RVWRK-CMP-RESULT-IND.
108700     SEARCH ALL RVWRK-POLICY-ENTRY
108800         AT END
108900             CONTINUE
109000         WHEN RVWRK-POL-NUMBER(RVWRK-POL-IDX) =
109100             RVWRK-VAR-STRING-VAL(RVWRK-VAR-IDX)
109200             MOVE 1 TO RVENG-RESULT-ROW-COUNT
109300             PERFORM 5115-BUILD-POLICY-COLUMNS
109400     END-SEARCH.
109500*
109600 5115-BUILD-POLICY-COLUMNS.
109700     MOVE 8 TO RVENG-RESULT-COL-COUNT.
109800     SET RVENG-RC-IX TO 1.
109900     MOVE 'POLICY_NUMBER'  TO RVENG-RESCOL-NAME(1).
110000     MOVE 'S'              TO RVENG-RESCOL-TYPE(1).
110100     MOVE RVWRK-POL-NUMBER(RVWRK-POL-IDX) TO RVENG-RESCOL-STR(1).
110200     MOVE 'PARTY_ID'       TO RVENG-RESCOL-NAME(2).
110300     MOVE 'S'              TO RVENG-RESCOL-TYPE(2).
110400     MOVE RVWRK-POL-PARTY-ID(RVWRK-POL-IDX) TO RVENG-RESCOL-STR(2).
110500     MOVE 'PRODUCT_CODE'   TO RVENG-RESCOL-NAME(3).
110600     MOVE 'S'              TO RVENG-RESCOL-TYPE(3).
110700     MOVE RVWRK-POL-PRODUCT-CODE(RVWRK-POL-IDX) TO RVENG-RESCOL-STR(3).
110800     MOVE 'STATUS'         TO RVENG-RESCOL-NAME(4).
110900     MOVE 'S'              TO RVENG-RESCOL-TYPE(4).
111000     MOVE RVWRK-POL-STATUS(RVWRK-POL-IDX) TO RVENG-RESCOL-STR(4).
111100     MOVE 'START_DATE'     TO RVENG-RESCOL-NAME(5).
111200     MOVE 'A'              TO RVENG-RESCOL-TYPE(5).
111300     MOVE RVWRK-POL-START-DATE(RVWRK-POL-IDX) TO RVENG-RESCOL-DATE(5).
111400     MOVE 'END_DATE'       TO RVENG-RESCOL-NAME(6).
111500     MOVE 'A'              TO RVENG-RESCOL-TYPE(6).
111600     MOVE RVWRK-POL-END-DATE(RVWRK-POL-IDX) TO RVENG-RESCOL-DATE(6).
111700     MOVE 'TOTAL_PREMIUM'  TO RVENG-RESCOL-NAME(7).
111800     MOVE 'D'              TO RVENG-RESCOL-TYPE(7).
111900     MOVE RVWRK-POL-TOTAL-PREMIUM(RVWRK-POL-IDX) TO RVENG-RESCOL-DEC(7).
112000     MOVE 'NUM_PREMIUMS'   TO RVENG-RESCOL-NAME(8).
112100     MOVE 'I'              TO RVENG-RESCOL-TYPE(8).
112200     MOVE RVWRK-POL-NUM-PREMIUMS(RVWRK-POL-IDX) TO RVENG-RESCOL-INT(8).
112300     MOVE 'N' TO RVENG-RESCOL-NULL-IND(1) RVENG-RESCOL-NULL-IND(2)
112400         RVENG-RESCOL-NULL-IND(3) RVENG-RESCOL-NULL-IND(4)
112500         RVENG-RESCOL-NULL-IND(5) RVENG-RESCOL-NULL-IND(6)
112600         RVENG-RESCOL-NULL-IND(7) RVENG-RESCOL-NULL-IND(8).
112700*
112800******************************************************************
112900*    PREMIUMS-BY-POLICY - ALL ROWS, COLUMN AREA HOLDS THE FIRST   *
113000*    (LOWEST SEQUENCE) ONLY, PER THE EXPECTATION RULES            *
113100******************************************************************
113200 5120-LOOKUP-PREMIUMS-BY-POLICY.
113300     SET RVWRK-PRE-IDX TO 1.
113400     PERFORM 5121-TEST-ONE-PREMIUM-ROW
113500         VARYING RVWRK-PRE-IDX FROM 1 BY 1
113600         UNTIL RVWRK-PRE-IDX > RVWRK-PREMIUM-COUNT.
113700*
113800 5121-TEST-ONE-PREMIUM-ROW.
113900     IF RVWRK-PRE-NUMBER(RVWRK-PRE-IDX) =
114000             RVWRK-VAR-STRING-VAL(RVWRK-VAR-IDX)
114100         ADD 1 TO RVENG-RESULT-ROW-COUNT
114200         IF RVENG-RESULT-ROW-COUNT = 1
114300             PERFORM 5125-BUILD-PREMIUM-COLUMNS
114400         END-IF
114500     END-IF.
114600*
114700 5125-BUILD-PREMIUM-COLUMNS.
114800     MOVE 5 TO RVENG-RESULT-COL-COUNT.
114900     MOVE 'POLICY_NUMBER'  TO RVENG-RESCOL-NAME(1).
115000     MOVE 'S'              TO RVENG-RESCOL-TYPE(1).
115100     MOVE RVWRK-PRE-NUMBER(RVWRK-PRE-IDX) TO RVENG-RESCOL-STR(1).
115200     MOVE 'PREMIUM_SEQ'    TO RVENG-RESCOL-NAME(2).
115300     MOVE 'I'              TO RVENG-RESCOL-TYPE(2).
115400     MOVE RVWRK-PRE-SEQ(RVWRK-PRE-IDX) TO RVENG-RESCOL-INT(2).
115500     MOVE 'PREMIUM_AMOUNT' TO RVENG-RESCOL-NAME(3).
115600     MOVE 'D'              TO RVENG-RESCOL-TYPE(3).
115700     MOVE RVWRK-PRE-AMOUNT(RVWRK-PRE-IDX) TO RVENG-RESCOL-DEC(3).
115800     MOVE 'DUE_DATE'       TO RVENG-RESCOL-NAME(4).
115900     MOVE 'A'              TO RVENG-RESCOL-TYPE(4).
116000     MOVE RVWRK-PRE-DUE-DATE(RVWRK-PRE-IDX) TO RVENG-RESCOL-DATE(4).
116100     MOVE 'PREMIUM_STATUS' TO RVENG-RESCOL-NAME(5).
116200     MOVE 'S'              TO RVENG-RESCOL-TYPE(5).
116300     MOVE RVWRK-PRE-STATUS(RVWRK-PRE-IDX) TO RVENG-RESCOL-STR(5).
116400     MOVE 'N' TO RVENG-RESCOL-NULL-IND(1) RVENG-RESCOL-NULL-IND(2)
116500         RVENG-RESCOL-NULL-IND(3) RVENG-RESCOL-NULL-IND(4)
116600         RVENG-RESCOL-NULL-IND(5).
116700*
116800******************************************************************
116900*    PREMIUM-COUNT-AND-SUM - ALWAYS EXACTLY ONE RESULT ROW        *
117000******************************************************************
117100 5130-LOOKUP-PREMIUM-COUNT-SUM.
117200     MOVE 1 TO RVENG-RESULT-ROW-COUNT.
117300     MOVE 0 TO RVENG-PARSE-INT-PART.
117400     MOVE 0 TO RVWRK-CMP-LEFT-DEC.
117500     SET RVWRK-PRE-IDX TO 1.
117600     PERFORM 5131-ADD-ONE-PREMIUM-ROW
117700         VARYING RVWRK-PRE-IDX FROM 1 BY 1
117800         UNTIL RVWRK-PRE-IDX > RVWRK-PREMIUM-COUNT.
117900     MOVE 2 TO RVENG-RESULT-COL-COUNT.
118000     MOVE 'PREMIUM_COUNT' TO RVENG-RESCOL-NAME(1).
118100     MOVE 'I'             TO RVENG-RESCOL-TYPE(1).
118200     MOVE RVENG-PARSE-INT-PART TO RVENG-RESCOL-INT(1).
118300     MOVE 'PREMIUM_TOTAL' TO RVENG-RESCOL-NAME(2).
118400     MOVE 'D'             TO RVENG-RESCOL-TYPE(2).
118500     MOVE RVWRK-CMP-LEFT-DEC TO RVENG-RESCOL-DEC(2).
118600     MOVE 'N' TO RVENG-RESCOL-NULL-IND(1) RVENG-RESCOL-NULL-IND(2).
118700*
118800 5131-ADD-ONE-PREMIUM-ROW.
118900     IF RVWRK-PRE-NUMBER(RVWRK-PRE-IDX) =
119000             RVWRK-VAR-STRING-VAL(RVWRK-VAR-IDX)
119100         ADD 1 TO RVENG-PARSE-INT-PART
119200         ADD RVWRK-PRE-AMOUNT(RVWRK-PRE-IDX) TO RVWRK-CMP-LEFT-DEC
119300     END-IF.
119400*
119500******************************************************************
119600*    5200-SERIES  -  ROW-COUNT EXPECTATION                       *
119700******************************************************************
119800 5200-CHECK-ROWCOUNT.
119900     IF NOT RVENG-RUL-ROWCNT-PRESENT(RVENG-RUL-IX)
120000         GO TO 5200-EXIT
120100     END-IF.
120200     IF RVENG-RESULT-ROW-COUNT NOT =
120300             RVENG-RUL-EXPECT-ROWCNT(RVENG-RUL-IX)
120400         MOVE 'N' TO RVRES-RULE-PASSED-IND(RVRES-RULE-COUNT)
120500         STRING 'ROW COUNT MISMATCH: EXPECTED '
120600             RVENG-RUL-EXPECT-ROWCNT(RVENG-RUL-IX)
120700             ', GOT ' RVENG-RESULT-ROW-COUNT
120800             DELIMITED BY SIZE
120900             INTO RVRES-RULE-ERROR-TEXT(RVRES-RULE-COUNT)
121000     END-IF.
121100 5200-EXIT.
121200     EXIT.
121300*
121400******************************************************************
121500*    5300-SERIES  -  NOT-NULL EXPECTATIONS                       *
121600******************************************************************
121700 5300-CHECK-NOTNULL.
121800     SET RVENG-RC-IX TO 1.
121900     PERFORM 5310-CHECK-ONE-NOTNULL-COL
122000         VARYING RVENG-RC-IX FROM 1 BY 1
122100         UNTIL RVENG-RC-IX > RVENG-RUL-NOTNULL-CNT(RVENG-RUL-IX).
122200*
122300 5310-CHECK-ONE-NOTNULL-COL.
122400     PERFORM 5320-FIND-RESULT-COLUMN.
122500     IF NOT RVENG-COL-WAS-FOUND
122600         MOVE 'N' TO RVRES-RULE-PASSED-IND(RVRES-RULE-COUNT)
122700         STRING "COLUMN '"
122800             RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX RVENG-RC-IX)
122900             "' NOT FOUND" DELIMITED BY SIZE
123000             INTO RVRES-RULE-ERROR-TEXT(RVRES-RULE-COUNT)
123100     ELSE
123200         IF RVENG-RESCOL-IS-NULL(RVENG-FOUND-COL-IX)
123300             MOVE 'N' TO RVRES-RULE-PASSED-IND(RVRES-RULE-COUNT)
123400             STRING "COLUMN '"
123500                 RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX RVENG-RC-IX)
123600                 "' IS NULL" DELIMITED BY SIZE
123700                 INTO RVRES-RULE-ERROR-TEXT(RVRES-RULE-COUNT)
123800         END-IF
123900     END-IF.
124000*
124100 5320-FIND-RESULT-COLUMN.
124200     MOVE 'N' TO RVENG-FOUND-COL-IND.
124300     SET RVENG-RC-IX TO 1.
124400     PERFORM 5321-TEST-ONE-RESULT-COLUMN
124500         VARYING RVENG-RC-IX FROM 1 BY 1
124600         UNTIL RVENG-RC-IX > RVENG-RESULT-COL-COUNT
124700         OR RVENG-COL-WAS-FOUND.
124800*
124900 5321-TEST-ONE-RESULT-COLUMN.
125000     IF RVENG-RESCOL-NAME(RVENG-RC-IX) =
125100             RVENG-RUL-NOTNULL-TAB(RVENG-RUL-IX RVENG-RC-IX)
125200         OR RVENG-RESCOL-NAME(RVENG-RC-IX) = RVENG-PARSE-ONE-CHAR
125300         MOVE 'Y' TO RVENG-FOUND-COL-IND
125400         SET RVENG-FOUND-COL-IX TO RVENG-RC-IX
125500     END-IF.
125600*
125700******************************************************************
125800*    5390-SERIES  -  COLUMN-VALUE EXPECTATIONS                   *
125900******************************************************************
126000 5390-CHECK-COLUMNS.
126100     SET RVENG-RC-IX TO 1.
126200     PERFORM 5391-CHECK-ONE-COLUMN-EXPECT
126300         VARYING RVENG-RC-IX FROM 1 BY 1
126400         UNTIL RVENG-RC-IX > RVENG-RUL-COL-CNT(RVENG-RUL-IX).
126500*
126600 5391-CHECK-ONE-COLUMN-EXPECT.
126700     PERFORM 5392-FIND-BY-CONFIGURED-NAME.
126800     IF NOT RVENG-COL-WAS-FOUND
126900         MOVE 'N' TO RVRES-RULE-PASSED-IND(RVRES-RULE-COUNT)
127000         STRING "COLUMN '"
127100             RVENG-RUL-COL-NAME(RVENG-RUL-IX RVENG-RC-IX)
127200             "' NOT FOUND" DELIMITED BY SIZE
127300             INTO RVRES-RULE-ERROR-TEXT(RVRES-RULE-COUNT)
127400         GO TO 5391-EXIT
127500     END-IF.
127600     MOVE RVENG-RUL-COL-TPL(RVENG-RUL-IX RVENG-RC-IX) TO
127700         RVWRK-TPL-TEXT.
127800     PERFORM 5400-RESOLVE-EXPECTED-VALUE.
127900     PERFORM 6000-NORMALIZE-AND-COMPARE.
128000     IF NOT RVWRK-CMP-EQUAL
128100         MOVE 'N' TO RVRES-RULE-PASSED-IND(RVRES-RULE-COUNT)
128200         STRING "COLUMN '"
128300             RVENG-RUL-COL-NAME(RVENG-RUL-IX RVENG-RC-IX)
128400             "' MISMATCH - EXPECTED/ACTUAL DIFFER"
128500             DELIMITED BY SIZE
128600             INTO RVRES-RULE-ERROR-TEXT(RVRES-RULE-COUNT)
128700     END-IF.
128800 5391-EXIT.
128900     EXIT.
129000*
129100 5392-FIND-BY-CONFIGURED-NAME.
129200     MOVE 'N' TO RVENG-FOUND-COL-IND.
129300     SET RVENG-FOUND-COL-IX TO 1.
129400     PERFORM 5393-TEST-ONE-COL
129500         VARYING RVENG-FOUND-COL-IX FROM 1 BY 1
129600         UNTIL RVENG-FOUND-COL-IX > RVENG-RESULT-COL-COUNT
129700         OR RVENG-COL-WAS-FOUND.
129800*
129900 5393-TEST-ONE-COL.
130000     IF RVENG-RESCOL-NAME(RVENG-FOUND-COL-IX) =
130100             RVENG-RUL-COL-NAME(RVENG-RUL-IX RVENG-RC-IX)
130200         MOVE 'Y' TO RVENG-FOUND-COL-IND
130300     END-IF.
130400*
130500******************************************************************
130600*    5400-SERIES  -  EXPECTED-VALUE TEMPLATING                   *
130700*    LITERAL / ${NAME} / ${NAME:TYPE} / ${LITERAL:TYPE} / NAME}:T *
130800******************************************************************
130900 5400-RESOLVE-EXPECTED-VALUE.
131000     MOVE 'N' TO RVWRK-CMP-RIGHT-TYPE.
131100     MOVE ZERO TO RVWRK-CMP-RIGHT-DEC.
131200     MOVE 'N' TO RVWRK-CMP-NULL-RIGHT-IND.
131300     PERFORM 5490-SPLIT-TYPE-HINT.
131400     IF RVWRK-TPL-TEXT(1:2) NOT = '${'
131500         MOVE RVWRK-TPL-TEXT TO RVWRK-CMP-RIGHT-TYPE
131600         PERFORM 5410-RESOLVE-AS-LITERAL-STRING
131700         GO TO 5400-EXIT
131800     END-IF.
131900     PERFORM 5420-RESOLVE-BRACE-EXPRESSION.
132000 5400-EXIT.
132100     EXIT.
132200*
132300******************************************************************
132400*    SPLITS AN OUTER ":TYPE" HINT (IF ANY) OFF THE WHOLE         *
132500*    TEMPLATE BEFORE THE BRACE EXPRESSION IS EVALUATED; AN INNER *
132600*    HINT INSIDE THE BRACES (FOUND BY 5420) WINS OVER THIS ONE.  *
132700******************************************************************
132800 5490-SPLIT-TYPE-HINT.
132900     MOVE RVWRK-TPL-TEXT TO RVENG-PARSE-TEXT.
133000     PERFORM 5050-FIND-TEXT-LENGTH.
133100     MOVE RVENG-PARSE-LEN TO RVENG-PARSE-POS.
133200     MOVE 0 TO RVWRK-TPL-HAS-HINT-IND.
133300     IF RVENG-PARSE-LEN > 0
133400         AND RVWRK-TPL-TEXT(RVENG-PARSE-LEN:1) = '}'
133500         GO TO 5490-EXIT
133600     END-IF.
133700     PERFORM 5491-SCAN-BACK-FOR-OUTER-COLON
133800         UNTIL RVENG-PARSE-POS = 0
133900         OR RVWRK-TPL-TEXT(RVENG-PARSE-POS:1) = ':'.
134000     IF RVENG-PARSE-POS > 0
134100         MOVE 'Y' TO RVWRK-TPL-HAS-HINT-IND
134200         MOVE RVWRK-TPL-TEXT(RVENG-PARSE-POS + 1:
134300             RVENG-PARSE-LEN - RVENG-PARSE-POS) TO RVWRK-TPL-HINT
134400         MOVE RVWRK-TPL-TEXT(1:RVENG-PARSE-POS - 1) TO
134500             RVENG-PARSE-TEXT
134600         MOVE RVENG-PARSE-TEXT TO RVWRK-TPL-TEXT
134700     END-IF.
134800 5490-EXIT.
134900     EXIT.
135000*
135100 5491-SCAN-BACK-FOR-OUTER-COLON.
135200     SUBTRACT 1 FROM RVENG-PARSE-POS.
135300*
135400******************************************************************
135500*    RESOLVES THE CONTENTS OF ${...} - EITHER A VARIABLE NAME     *
135600*    (WITH ITS TYPED VALUE) OR A LITERAL, WITH AN OPTIONAL        *
135700*    INNER ":TYPE" HINT THAT OVERRIDES THE OUTER ONE.             *
135800******************************************************************
135900 5420-RESOLVE-BRACE-EXPRESSION.
136000     MOVE RVWRK-TPL-TEXT TO RVENG-PARSE-TEXT.
136100     PERFORM 5050-FIND-TEXT-LENGTH.
136200     MOVE RVENG-PARSE-TEXT(2:RVENG-PARSE-LEN - 2) TO RVWRK-TPL-LITERAL.
136300     PERFORM 5421-SPLIT-INNER-HINT.
136400     MOVE 0 TO RVENG-FOUND-COL-IX.
136500     SET RVWRK-VAR-IDX TO 1.
136600     PERFORM 5106-TEST-ONE-VARIABLE
136700         VARYING RVWRK-VAR-IDX FROM 1 BY 1
136800         UNTIL RVWRK-VAR-IDX > RVWRK-VAR-COUNT.
136900     MOVE 0 TO RVENG-FOUND-COL-IX.
137000     SET RVWRK-VAR-IDX TO 1.
137100     PERFORM 5422-TEST-VAR-NAME
137200         VARYING RVWRK-VAR-IDX FROM 1 BY 1
137300         UNTIL RVWRK-VAR-IDX > RVWRK-VAR-COUNT
137400         OR RVENG-FOUND-COL-IX NOT = 0.
137500     IF RVENG-FOUND-COL-IX NOT = 0
137600         SET RVWRK-VAR-IDX TO RVENG-FOUND-COL-IX
137700         PERFORM 5430-COPY-VARIABLE-TO-RIGHT
137800     ELSE
137900         PERFORM 5410-RESOLVE-AS-LITERAL-STRING
138000     END-IF.
138100     IF RVWRK-TPL-HAS-HINT
138200         PERFORM 5440-APPLY-HINT-TO-RIGHT
138300     END-IF.
138400*
138500 5422-TEST-VAR-NAME.
138600     IF RVWRK-VAR-NAME(RVWRK-VAR-IDX) = RVWRK-TPL-LITERAL
138700         SET RVENG-FOUND-COL-IX TO RVWRK-VAR-IDX
138800     END-IF.
138900*
139000******************************************************************
139100*    SPLITS AN INNER ":TYPE" HINT OFF THE BRACE CONTENTS; AN      *
139200*    INNER HINT OVERRIDES ANY OUTER ONE FOUND BY 5490.            *
139300******************************************************************
139400 5421-SPLIT-INNER-HINT.
139500     MOVE RVWRK-TPL-LITERAL TO RVENG-PARSE-TEXT.
139600     PERFORM 5050-FIND-TEXT-LENGTH.
139700     MOVE RVENG-PARSE-LEN TO RVENG-PARSE-POS.
139800     PERFORM 5491-SCAN-BACK-FOR-OUTER-COLON
139900         UNTIL RVENG-PARSE-POS = 0
140000         OR RVWRK-TPL-LITERAL(RVENG-PARSE-POS:1) = ':'.
140100     IF RVENG-PARSE-POS > 0
140200         MOVE 'Y' TO RVWRK-TPL-HAS-HINT-IND
140300         MOVE RVWRK-TPL-LITERAL(RVENG-PARSE-POS + 1:
140400             RVENG-PARSE-LEN - RVENG-PARSE-POS) TO RVWRK-TPL-HINT
140500         MOVE RVWRK-TPL-LITERAL(1:RVENG-PARSE-POS - 1) TO
140600             RVENG-PARSE-TEXT
140700         MOVE RVENG-PARSE-TEXT TO RVWRK-TPL-LITERAL
140800     END-IF.
140900*
141000 5410-RESOLVE-AS-LITERAL-STRING.
141100     MOVE 'S' TO RVWRK-CMP-RIGHT-TYPE.
141200     MOVE RVWRK-TPL-LITERAL TO RVWRK-CMP-RIGHT-STR.
141300*
141400 5430-COPY-VARIABLE-TO-RIGHT.
141500     MOVE RVWRK-VAR-TYPE(RVWRK-VAR-IDX)   TO RVWRK-CMP-RIGHT-TYPE.
141600     MOVE RVWRK-VAR-STRING-VAL(RVWRK-VAR-IDX) TO RVWRK-CMP-RIGHT-STR.
141700     MOVE RVWRK-VAR-INT-VAL(RVWRK-VAR-IDX)    TO RVWRK-CMP-RIGHT-DEC.
141800     IF RVWRK-TYPE-DECIMAL(RVWRK-VAR-IDX)
141900         MOVE RVWRK-VAR-DEC-VAL(RVWRK-VAR-IDX) TO RVWRK-CMP-RIGHT-DEC
142000     END-IF.
142100     IF RVWRK-TYPE-DATE(RVWRK-VAR-IDX)
142200         MOVE RVWRK-VAR-DATE-VAL(RVWRK-VAR-IDX) TO RVENG-PARSE-DATE-VAL
142300     END-IF.
142400     IF RVWRK-TYPE-DATETIME(RVWRK-VAR-IDX)
142500         MOVE RVWRK-VAR-DTTM-VAL(RVWRK-VAR-IDX) TO RVENG-PARSE-DTTM-VAL
142600     END-IF.
142700     IF RVWRK-TYPE-BOOLEAN(RVWRK-VAR-IDX)
142800         MOVE RVWRK-VAR-BOOL-VAL(RVWRK-VAR-IDX) TO RVWRK-CMP-RIGHT-BOOL-IND
142900     END-IF.
143000*
143100 5440-APPLY-HINT-TO-RIGHT.
143200     MOVE RVWRK-CMP-RIGHT-STR TO RVENG-PARSE-TEXT.
143300     EVALUATE RVWRK-TPL-HINT
143400         WHEN 'INT'
143500             MOVE 'I' TO RVWRK-CMP-RIGHT-TYPE
143600             PERFORM 6100-PARSE-NUMERIC-TEXT
143700             MOVE RVENG-PARSE-INT-PART TO RVWRK-CMP-RIGHT-DEC
143800         WHEN 'DECIMAL'
143900             MOVE 'D' TO RVWRK-CMP-RIGHT-TYPE
144000             PERFORM 6100-PARSE-NUMERIC-TEXT
144100             COMPUTE RVWRK-CMP-RIGHT-DEC ROUNDED =
144200                 RVENG-PARSE-INT-PART + (RVENG-PARSE-FRAC-PART /
144300                 RVENG-PARSE-SCALE-TAB(RVENG-PARSE-FRAC-DIGITS + 1))
144400         WHEN 'FLOAT'
144500             MOVE 'F' TO RVWRK-CMP-RIGHT-TYPE
144600             PERFORM 6100-PARSE-NUMERIC-TEXT
144700             COMPUTE RVWRK-CMP-RIGHT-FLT ROUNDED =
144800                 RVENG-PARSE-INT-PART + (RVENG-PARSE-FRAC-PART /
144900                 RVENG-PARSE-SCALE-TAB(RVENG-PARSE-FRAC-DIGITS + 1))
145000         WHEN 'DATE'
145100             MOVE 'A' TO RVWRK-CMP-RIGHT-TYPE
145200             PERFORM 6130-PARSE-DATE
145300         WHEN 'DATETIME'
145400             MOVE 'T' TO RVWRK-CMP-RIGHT-TYPE
145500             PERFORM 6140-PARSE-DATETIME
145600         WHEN 'BOOLEAN'
145700             MOVE 'B' TO RVWRK-CMP-RIGHT-TYPE
145800             PERFORM 6096-TEXT-TO-BOOL-IND
145900             MOVE RVENG-PARSE-BOOL-IND TO RVWRK-CMP-RIGHT-BOOL-IND
146000         WHEN 'STRING'
146100             MOVE 'S' TO RVWRK-CMP-RIGHT-TYPE
146200         WHEN OTHER
146300             CONTINUE
146400     END-EVALUATE.
146500*
146600******************************************************************
146700*    6000-SERIES  -  TYPE NORMALIZATION AND COMPARISON            *
146800******************************************************************
146900 6000-NORMALIZE-AND-COMPARE.
147000     MOVE 'N' TO RVWRK-CMP-RESULT-IND.
147100     PERFORM 6010-LOAD-LEFT-FROM-ACTUAL-COL.
147200     EVALUATE TRUE
147300         WHEN RVWRK-CMP-NULL-LEFT-IND = 'Y'
147400             AND RVWRK-CMP-NULL-RIGHT-IND = 'Y'
147500                 MOVE 'Y' TO RVWRK-CMP-RESULT-IND
147600         WHEN RVWRK-CMP-NULL-LEFT-IND = 'Y'
147700             OR RVWRK-CMP-NULL-RIGHT-IND = 'Y'
147800                 MOVE 'N' TO RVWRK-CMP-RESULT-IND
147900         WHEN RVWRK-CMP-LEFT-TYPE = 'D' OR RVWRK-CMP-RIGHT-TYPE = 'D'
148000                 PERFORM 6020-COMPARE-DECIMAL-EXACT
148100         WHEN RVWRK-CMP-LEFT-TYPE = 'T' OR RVWRK-CMP-RIGHT-TYPE = 'T'
148200                 PERFORM 6035-COMPARE-DATETIME
148300         WHEN RVWRK-CMP-LEFT-TYPE = 'A' OR RVWRK-CMP-RIGHT-TYPE = 'A'
148400                 PERFORM 6030-COMPARE-DATE
148500         WHEN (RVWRK-CMP-LEFT-TYPE = 'I' OR RVWRK-CMP-LEFT-TYPE = 'F')
148600             AND (RVWRK-CMP-RIGHT-TYPE = 'I' OR RVWRK-CMP-RIGHT-TYPE = 'F')
148700                 PERFORM 6040-COMPARE-RELATIVE-TOLERANCE
148800         WHEN RVWRK-CMP-LEFT-TYPE = 'B' OR RVWRK-CMP-RIGHT-TYPE = 'B'
148900                 PERFORM 6090-COMPARE-BOOLEAN
149000         WHEN OTHER
149100             IF RVWRK-CMP-LEFT-STR = RVWRK-CMP-RIGHT-STR
149200                 MOVE 'Y' TO RVWRK-CMP-RESULT-IND
149300             END-IF
149400     END-EVALUATE.
149500*
149600******************************************************************
149700*    COPIES THE ACTUAL (STORED) RESULT-COLUMN VALUE FOUND BY      *
149800*    5392 INTO THE LEFT SIDE OF THE COMPARE AREA.                 *
149900******************************************************************
150000 6010-LOAD-LEFT-FROM-ACTUAL-COL.
150100     MOVE RVENG-RESCOL-TYPE(RVENG-FOUND-COL-IX) TO RVWRK-CMP-LEFT-TYPE.
150200     MOVE RVENG-RESCOL-STR(RVENG-FOUND-COL-IX) TO
150300         RVWRK-CMP-LEFT-STR.
150400     MOVE RVENG-RESCOL-DEC(RVENG-FOUND-COL-IX) TO RVWRK-CMP-LEFT-DEC.
150500     MOVE 'N' TO RVWRK-CMP-NULL-LEFT-IND.
150600     IF RVENG-RESCOL-IS-NULL(RVENG-FOUND-COL-IX)
150700         MOVE 'Y' TO RVWRK-CMP-NULL-LEFT-IND
150800     END-IF.
150900*
151000 6020-COMPARE-DECIMAL-EXACT.
151100     IF RVWRK-CMP-LEFT-DEC = RVWRK-CMP-RIGHT-DEC
151200         MOVE 'Y' TO RVWRK-CMP-RESULT-IND
151300     END-IF.
151400*
151500******************************************************************
151600*    2005-11-09 RTK - UNCONDITIONALLY RESOLVES BOTH SIDES OF A    *
151700*    DATE COMPARE TO A PACKED CCYYMMDD VALUE IN THE COMPARE AREA, *
151800*    EVEN WHEN THE EXPECTED-VALUE SIDE IS A BARE LITERAL CARRYING *
151900*    NO :DATE HINT.  RIGHT IS RESOLVED BEFORE LEFT SO THE SHARED  *
152000*    6130 SCRATCH AREA IS NOT CLOBBERED BEFORE ITS RESULT IS      *
152100*    CAPTURED.                                                    *
152200******************************************************************
152300 6025-LOAD-DATE-OPERANDS.
152400     IF RVWRK-CMP-RIGHT-TYPE = 'A'
152500         MOVE RVENG-PARSE-DATE-VAL TO RVWRK-CMP-RIGHT-DATE
152600     ELSE
152700         MOVE RVWRK-CMP-RIGHT-STR TO RVENG-PARSE-TEXT
152800         PERFORM 6130-PARSE-DATE
152900         MOVE RVENG-PARSE-DATE-VAL TO RVWRK-CMP-RIGHT-DATE
153000     END-IF.
153100     IF RVWRK-CMP-LEFT-TYPE = 'A'
153200         MOVE RVENG-RESCOL-DATE(RVENG-FOUND-COL-IX) TO RVWRK-CMP-LEFT-DATE
153300     ELSE
153400         MOVE RVWRK-CMP-LEFT-STR TO RVENG-PARSE-TEXT
153500         PERFORM 6130-PARSE-DATE
153600         MOVE RVENG-PARSE-DATE-VAL TO RVWRK-CMP-LEFT-DATE
153700     END-IF.
153800*
153900 6030-COMPARE-DATE.
154000     PERFORM 6025-LOAD-DATE-OPERANDS.
154100     IF RVWRK-CMP-LEFT-DATE = RVWRK-CMP-RIGHT-DATE
154200         MOVE 'Y' TO RVWRK-CMP-RESULT-IND
154300     END-IF.
154400*
154500******************************************************************
154600*    2005-11-09 RTK - MIRRORS 6025 FOR THE DATETIME TYPE.  THE    *
154700*    LEFT SIDE NEVER ARRIVES ALREADY TYPED DATETIME (NO ACTUAL    *
154800*    RESULT COLUMN IS EVER BUILT AS TYPE 'T') SO ITS LEG ALWAYS   *
154900*    FALLS THROUGH TO THE PARSE.                                  *
155000******************************************************************
155100 6036-LOAD-DATETIME-OPERANDS.
155200     IF RVWRK-CMP-RIGHT-TYPE = 'T'
155300         MOVE RVENG-PARSE-DTTM-VAL TO RVWRK-CMP-RIGHT-DTTM
155400     ELSE
155500         MOVE RVWRK-CMP-RIGHT-STR TO RVENG-PARSE-TEXT
155600         PERFORM 6140-PARSE-DATETIME
155700         MOVE RVENG-PARSE-DTTM-VAL TO RVWRK-CMP-RIGHT-DTTM
155800     END-IF.
155900     IF RVWRK-CMP-LEFT-TYPE = 'T'
156000         MOVE RVENG-PARSE-DTTM-VAL TO RVWRK-CMP-LEFT-DTTM
156100     ELSE
156200         MOVE RVWRK-CMP-LEFT-STR TO RVENG-PARSE-TEXT
156300         PERFORM 6140-PARSE-DATETIME
156400         MOVE RVENG-PARSE-DTTM-VAL TO RVWRK-CMP-LEFT-DTTM
156500     END-IF.
156600*
156700 6035-COMPARE-DATETIME.
156800     PERFORM 6036-LOAD-DATETIME-OPERANDS.
156900     IF RVWRK-CMP-LEFT-DTTM = RVWRK-CMP-RIGHT-DTTM
157000         MOVE 'Y' TO RVWRK-CMP-RESULT-IND
157100     END-IF.
157200*
157300******************************************************************
157400*    INTEGER / FLOAT PAIRS COMPARE WITHIN A RELATIVE TOLERANCE    *
157500*    OF 1E-9 TIMES THE LARGER MAGNITUDE, PER THE SPEC.            *
157600******************************************************************
157700 6040-COMPARE-RELATIVE-TOLERANCE.
157800     MOVE RVWRK-CMP-LEFT-DEC  TO RVWRK-CMP-LEFT-FLT.
157900     MOVE RVWRK-CMP-RIGHT-DEC TO RVWRK-CMP-RIGHT-FLT.
158000     IF RVWRK-CMP-LEFT-FLT = RVWRK-CMP-RIGHT-FLT
158100         MOVE 'Y' TO RVWRK-CMP-RESULT-IND
158200     ELSE
158300         PERFORM 6050-CHECK-WITHIN-TOLERANCE
158400     END-IF.
158500*
158600 6050-CHECK-WITHIN-TOLERANCE.
158700     IF RVWRK-CMP-LEFT-FLT > RVWRK-CMP-RIGHT-FLT
158800         COMPUTE RVWRK-CMP-LEFT-FLT = RVWRK-CMP-LEFT-FLT -
158900             RVWRK-CMP-RIGHT-FLT
159000     ELSE
159100         COMPUTE RVWRK-CMP-LEFT-FLT = RVWRK-CMP-RIGHT-FLT -
159200             RVWRK-CMP-LEFT-FLT
159300     END-IF.
159400     IF RVWRK-CMP-LEFT-FLT <= RVWRK-CMP-TOLERANCE
159500         MOVE 'Y' TO RVWRK-CMP-RESULT-IND
159600     END-IF.
159700*
159800******************************************************************
159900*    2005-11-16 RTK - A BOOLEAN COMPARES EQUAL TO INTEGER 0/1 OF  *
160000*    MATCHING TRUTH VALUE, AND TO THE STRINGS TRUE/T/1 AND       *
160100*    FALSE/F/0, CASE-INSENSITIVELY.  6092 RESOLVES EACH SIDE TO A *
160200*    Y/N/E IND; 6090 JUST COMPARES THE TWO INDS.  THE RIGHT SIDE  *
160300*    MAY ALREADY BE PRE-RESOLVED TO TYPE 'B' BY 5430/5440 (A      *
160400*    BOOLEAN-TYPED VARIABLE OR A :BOOLEAN HINT) - IN THAT CASE    *
160500*    RVWRK-CMP-RIGHT-STR IS STALE AND MUST NOT BE RE-PARSED.  THE *
160600*    LEFT SIDE NEVER ARRIVES ALREADY TYPED 'B' (NO ACTUAL RESULT  *
160700*    COLUMN IS EVER BUILT AS TYPE 'B') SO ITS LEG ALWAYS RESOLVES *
160800*    FROM EITHER THE NUMERIC OR THE STRING FORM.                  *
160900******************************************************************
161000 6092-LOAD-BOOLEAN-OPERANDS.
161100     IF RVWRK-CMP-RIGHT-TYPE NOT = 'B'
161200         IF RVWRK-CMP-RIGHT-TYPE = 'I' OR RVWRK-CMP-RIGHT-TYPE = 'D'
161300             IF RVWRK-CMP-RIGHT-DEC = 0
161400                 MOVE 'N' TO RVWRK-CMP-RIGHT-BOOL-IND
161500             ELSE
161600                 IF RVWRK-CMP-RIGHT-DEC = 1
161700                     MOVE 'Y' TO RVWRK-CMP-RIGHT-BOOL-IND
161800                 ELSE
161900                     MOVE 'E' TO RVWRK-CMP-RIGHT-BOOL-IND
162000                 END-IF
162100             END-IF
162200         ELSE
162300             MOVE RVWRK-CMP-RIGHT-STR TO RVENG-PARSE-TEXT
162400             PERFORM 6096-TEXT-TO-BOOL-IND
162500             MOVE RVENG-PARSE-BOOL-IND TO RVWRK-CMP-RIGHT-BOOL-IND
162600         END-IF
162700     END-IF.
162800     IF RVWRK-CMP-LEFT-TYPE = 'I' OR RVWRK-CMP-LEFT-TYPE = 'D'
162900         IF RVWRK-CMP-LEFT-DEC = 0
163000             MOVE 'N' TO RVWRK-CMP-LEFT-BOOL-IND
163100         ELSE
163200             IF RVWRK-CMP-LEFT-DEC = 1
163300                 MOVE 'Y' TO RVWRK-CMP-LEFT-BOOL-IND
163400             ELSE
163500                 MOVE 'E' TO RVWRK-CMP-LEFT-BOOL-IND
163600             END-IF
163700         END-IF
163800     ELSE
163900         MOVE RVWRK-CMP-LEFT-STR TO RVENG-PARSE-TEXT
164000         PERFORM 6096-TEXT-TO-BOOL-IND
164100         MOVE RVENG-PARSE-BOOL-IND TO RVWRK-CMP-LEFT-BOOL-IND
164200     END-IF.
164300*
164400 6090-COMPARE-BOOLEAN.
164500     PERFORM 6092-LOAD-BOOLEAN-OPERANDS.
164600     IF RVWRK-CMP-LEFT-BOOL-IND  NOT = 'E'
164700         AND RVWRK-CMP-RIGHT-BOOL-IND NOT = 'E'
164800         AND RVWRK-CMP-LEFT-BOOL-IND = RVWRK-CMP-RIGHT-BOOL-IND
164900             MOVE 'Y' TO RVWRK-CMP-RESULT-IND
165000     END-IF.
165100*
165200******************************************************************
165300*    2005-11-16 RTK - CASE-FOLDS AND EVALUATES A TEXT TOKEN AS A  *
165400*    BOOLEAN LITERAL (TRUE/T/1/FALSE/F/0); 'E' MEANS NOT A        *
165500*    RECOGNIZABLE BOOLEAN TOKEN.  NO FUNCTION UPPER-CASE ON THIS  *
165600*    SHOP'S COMPILER - FOLD VIA INSPECT CONVERTING.               *
165700******************************************************************
165800 6096-TEXT-TO-BOOL-IND.
165900     INSPECT RVENG-PARSE-TEXT CONVERTING
166000         'abcdefghijklmnopqrstuvwxyz' TO
166100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
166200     EVALUATE RVENG-PARSE-TEXT
166300         WHEN 'TRUE'
166400         WHEN 'T'
166500         WHEN '1'
166600             MOVE 'Y' TO RVENG-PARSE-BOOL-IND
166700         WHEN 'FALSE'
166800         WHEN 'F'
166900         WHEN '0'
167000             MOVE 'N' TO RVENG-PARSE-BOOL-IND
167100         WHEN OTHER
167200             MOVE 'E' TO RVENG-PARSE-BOOL-IND
167300     END-EVALUATE.
167400*
167500******************************************************************
167600*    6100-SERIES  -  GENERAL-PURPOSE NUMERIC / DATE PARSERS       *
167700*    (NO INTRINSIC FUNCTIONS - CHARACTER-BY-CHARACTER SCAN)       *
167800******************************************************************
167900 6100-PARSE-NUMERIC-TEXT.
168000     MOVE 0 TO RVENG-PARSE-INT-PART RVENG-PARSE-FRAC-PART
168100                RVENG-PARSE-FRAC-DIGITS.
168200     MOVE '+' TO RVENG-PARSE-SIGN.
168300     MOVE 'N' TO RVENG-PARSE-ERROR-IND.
168400     MOVE 'N' TO RVENG-PARSE-SEEN-DOT-IND.
168500     PERFORM 5050-FIND-TEXT-LENGTH.
168600     IF RVENG-PARSE-LEN = 0
168700         MOVE 'Y' TO RVENG-PARSE-ERROR-IND
168800         GO TO 6100-EXIT
168900     END-IF.
169000     MOVE 1 TO RVENG-PARSE-POS.
169100     IF RVENG-PARSE-TEXT(1:1) = '-'
169200         MOVE '-' TO RVENG-PARSE-SIGN
169300         MOVE 2 TO RVENG-PARSE-POS
169400     ELSE
169500     IF RVENG-PARSE-TEXT(1:1) = '+'
169600         MOVE 2 TO RVENG-PARSE-POS
169700     END-IF
169800     END-IF.
169900     PERFORM 6110-SCAN-ONE-NUM-CHAR
170000         UNTIL RVENG-PARSE-POS > RVENG-PARSE-LEN
170100         OR RVENG-PARSE-ERROR.
170200 6100-EXIT.
170300     EXIT.
170400*
170500 6110-SCAN-ONE-NUM-CHAR.
170600     IF RVENG-PARSE-TEXT(RVENG-PARSE-POS:1) = '.'
170700         IF RVENG-PARSE-SEEN-DOT
170800             MOVE 'Y' TO RVENG-PARSE-ERROR-IND
170900         ELSE
171000             MOVE 'Y' TO RVENG-PARSE-SEEN-DOT-IND
171100         END-IF
171200     ELSE
171300     IF RVENG-PARSE-TEXT(RVENG-PARSE-POS:1) IS NUMERIC
171400         MOVE RVENG-PARSE-TEXT(RVENG-PARSE-POS:1)
171500             TO RVENG-PARSE-ONE-CHAR
171600         IF RVENG-PARSE-SEEN-DOT
171700             COMPUTE RVENG-PARSE-FRAC-PART =
171800                 RVENG-PARSE-FRAC-PART * 10 + RVENG-PARSE-ONE-DIGIT
171900             ADD 1 TO RVENG-PARSE-FRAC-DIGITS
172000         ELSE
172100             COMPUTE RVENG-PARSE-INT-PART =
172200                 RVENG-PARSE-INT-PART * 10 + RVENG-PARSE-ONE-DIGIT
172300         END-IF
172400     ELSE
172500         MOVE 'Y' TO RVENG-PARSE-ERROR-IND
172600     END-IF
172700     END-IF.
172800     ADD 1 TO RVENG-PARSE-POS.
172900*
173000******************************************************************
173100*    FINDS THE LENGTH OF RVENG-PARSE-TEXT (TRAILING SPACES        *
173200*    TRIMMED) - SHARED BY EVERY PARAGRAPH ABOVE THAT SCANS IT.    *
173300******************************************************************
173400 5050-FIND-TEXT-LENGTH.
173500     MOVE 40 TO RVENG-PARSE-LEN.
173600     PERFORM 5051-TRIM-ONE-TRAILING-SPACE
173700         UNTIL RVENG-PARSE-LEN = 0
173800         OR RVENG-PARSE-TEXT(RVENG-PARSE-LEN:1) NOT = SPACE.
173900*
174000 5051-TRIM-ONE-TRAILING-SPACE.
174100     SUBTRACT 1 FROM RVENG-PARSE-LEN.
174200*
174300******************************************************************
174400*    6130/6140-SERIES  -  ISO DATE / DATETIME PARSE                *
174500*    FORMAT ASSUMED IS THE SUITE DEFAULT - ISO YYYY-MM-DD         *
174600*    (HH:MM:SS OPTIONAL, SEPARATED BY 'T', FOR DATETIME)          *
174700******************************************************************
174800 6130-PARSE-DATE.
174900     MOVE 'N' TO RVENG-PARSE-ERROR-IND.
175000     PERFORM 5050-FIND-TEXT-LENGTH.
175100     IF RVENG-PARSE-LEN NOT = 10
175200         OR RVENG-PARSE-TEXT(5:1) NOT = '-'
175300         OR RVENG-PARSE-TEXT(8:1) NOT = '-'
175400             MOVE 'Y' TO RVENG-PARSE-ERROR-IND
175500             GO TO 6130-EXIT
175600     END-IF.
175700     MOVE RVENG-PARSE-TEXT(1:4) TO RVWRK-DM-CCYY.
175800     MOVE RVENG-PARSE-TEXT(6:2) TO RVWRK-DM-MM.
175900     MOVE RVENG-PARSE-TEXT(9:2) TO RVWRK-DM-DD.
176000     IF RVWRK-DM-MM < 1 OR RVWRK-DM-MM > 12
176100         OR RVWRK-DM-DD < 1 OR RVWRK-DM-DD > 31
176200             MOVE 'Y' TO RVENG-PARSE-ERROR-IND
176300             GO TO 6130-EXIT
176400     END-IF.
176500     COMPUTE RVENG-PARSE-DATE-VAL =
176600         RVWRK-DM-CCYY * 10000 + RVWRK-DM-MM * 100 + RVWRK-DM-DD.
176700 6130-EXIT.
176800     EXIT.
176900*
177000 6140-PARSE-DATETIME.
177100     MOVE 'N' TO RVENG-PARSE-ERROR-IND.
177200     MOVE RVENG-PARSE-TEXT TO RVWRK-TPL-LITERAL.
177300     MOVE RVENG-PARSE-TEXT(1:10) TO RVENG-PARSE-TEXT.
177400     PERFORM 6130-PARSE-DATE.
177500     IF RVENG-PARSE-ERROR
177600         GO TO 6140-EXIT
177700     END-IF.
177800     MOVE 0 TO RVENG-PARSE-DTTM-VAL.
177900     MOVE RVENG-PARSE-DATE-VAL TO RVENG-PARSE-DTTM-VAL(1:8).
178000     IF RVWRK-TPL-LITERAL(11:1) = 'T'
178100         MOVE RVWRK-TPL-LITERAL(12:2) TO RVENG-PARSE-DTTM-VAL(9:2)
178200         MOVE RVWRK-TPL-LITERAL(15:2) TO RVENG-PARSE-DTTM-VAL(11:2)
178300         MOVE RVWRK-TPL-LITERAL(18:2) TO RVENG-PARSE-DTTM-VAL(13:2)
178400     END-IF.
178500 6140-EXIT.
178600     EXIT.
178700*
178800******************************************************************
178900*    7000-SERIES  -  PER-SUITE REPORTER                          *
179000******************************************************************
179100 7010-WRITE-SUITE-HEADING.
179200     MOVE RVENG-CUR-SUITE-NAME TO RVSH-SUITE-NAME.
179300     MOVE RVENG-RUNDT-MM TO RVSH-RD-MM.
179400     MOVE RVENG-RUNDT-DD TO RVSH-RD-DD.
179500     MOVE RVENG-RUNDT-CC TO RVSH-RD-CC.
179600     MOVE RVENG-RUNDT-YY TO RVSH-RD-YY.
179700     WRITE RVENG-SRPT-LINE FROM RVENG-SRPT-HEADING
179800         AFTER ADVANCING TOP-OF-FORM.
179900*
180000 7020-FINISH-ROW-RESULT.
180100     MOVE 'Y' TO RVRES-ROW-PASSED-IND.
180200     SET RVENG-RC-IX TO 1.
180300     PERFORM 7021-TEST-ONE-RULE-RESULT
180400         VARYING RVENG-RC-IX FROM 1 BY 1
180500         UNTIL RVENG-RC-IX > RVRES-RULE-COUNT.
180600     MOVE RVRES-ROW-NUMBER  TO RVSD-ROW-NUMBER.
180700     MOVE RVRES-ROW-KEY     TO RVSD-ROW-KEY.
180800     IF RVRES-ROW-PASSED
180900         MOVE 'PASS' TO RVSD-ROW-VERDICT
181000         ADD 1 TO RVRES-PASSED-ROWS
181100     ELSE
181200         MOVE 'FAIL' TO RVSD-ROW-VERDICT
181300         ADD 1 TO RVRES-FAILED-ROWS
181400     END-IF.
181500     WRITE RVENG-SRPT-LINE FROM RVENG-SRPT-DETAIL.
181600     IF NOT RVRES-ROW-PASSED
181700         PERFORM 7025-WRITE-FAILED-SUBLINES
181800         PERFORM 7030-BUFFER-FAILED-ROW
181900     END-IF.
182000*
182100 7021-TEST-ONE-RULE-RESULT.
182200     IF NOT RVRES-RULE-PASSED(RVENG-RC-IX)
182300         MOVE 'N' TO RVRES-ROW-PASSED-IND
182400     END-IF.
182500*
182600 7025-WRITE-FAILED-SUBLINES.
182700     SET RVENG-RC-IX TO 1.
182800     PERFORM 7026-WRITE-ONE-SUBLINE
182900         VARYING RVENG-RC-IX FROM 1 BY 1
183000         UNTIL RVENG-RC-IX > RVRES-RULE-COUNT.
183100*
183200 7026-WRITE-ONE-SUBLINE.
183300     IF NOT RVRES-RULE-PASSED(RVENG-RC-IX)
183400         MOVE RVRES-RULE-NAME(RVENG-RC-IX)  TO RVSS-RULE-NAME
183500         MOVE RVRES-RULE-ERROR-TEXT(RVENG-RC-IX) TO RVSS-ERROR-TEXT
183600         WRITE RVENG-SRPT-LINE FROM RVENG-SRPT-SUBLINE
183700     END-IF.
183800*
183900 7030-BUFFER-FAILED-ROW.
184000     IF RVENG-FAILED-COUNT >= 500
184100         DISPLAY 'RVENGINE - FAILED-ROW BUFFER FULL - '
184200             'FAILURES EXTRACT SECTION TRUNCATED'
184300         GO TO 7030-EXIT
184400     END-IF.
184500     ADD 1 TO RVENG-FAILED-COUNT.
184600     MOVE RVRES-ROW-NUMBER TO
184700         RVENG-FAIL-ROW-NUMBER(RVENG-FAILED-COUNT).
184800     MOVE RVRES-ROW-KEY TO
184900         RVENG-FAIL-ROW-KEY(RVENG-FAILED-COUNT).
185000     MOVE RVRES-RULE-COUNT TO
185100         RVENG-FAIL-RULE-COUNT(RVENG-FAILED-COUNT).
185200     SET RVENG-RC-IX TO 1.
185300     PERFORM 7031-COPY-ONE-RULE-RESULT
185400         VARYING RVENG-RC-IX FROM 1 BY 1
185500         UNTIL RVENG-RC-IX > RVRES-RULE-COUNT.
185600 7030-EXIT.
185700     EXIT.
185800*
185900 7031-COPY-ONE-RULE-RESULT.
186000     MOVE RVRES-RULE-NAME(RVENG-RC-IX) TO
186100         RVENG-FAIL-RULE-NAME(RVENG-FAILED-COUNT RVENG-RC-IX).
186200     MOVE RVRES-RULE-ERROR-TEXT(RVENG-RC-IX) TO
186300         RVENG-FAIL-ERROR-TEXT(RVENG-FAILED-COUNT RVENG-RC-IX).
186400*
186500 7050-WRITE-FAILURES-EXTRACT.
186600     IF RVENG-FAILED-COUNT = 0
186700         GO TO 7050-EXIT
186800     END-IF.
186900     MOVE SPACES TO RVENG-SRPT-LINE.
187000     WRITE RVENG-SRPT-LINE.
187100     MOVE SPACES TO RVENG-SRPT-LINE.
187200     MOVE '    FAILURES EXTRACT' TO RVENG-SRPT-LINE(1:20).
187300     WRITE RVENG-SRPT-LINE.
187400     SET RVENG-RC-IX TO 1.
187500     PERFORM 7060-WRITE-ONE-FAILED-ROW
187600         VARYING RVENG-RC-IX FROM 1 BY 1
187700         UNTIL RVENG-RC-IX > RVENG-FAILED-COUNT.
187800 7050-EXIT.
187900     EXIT.
188000*
188100 7060-WRITE-ONE-FAILED-ROW.
188200     MOVE RVENG-FAIL-ROW-NUMBER(RVENG-RC-IX) TO RVSD-ROW-NUMBER.
188300     MOVE RVENG-FAIL-ROW-KEY(RVENG-RC-IX)    TO RVSD-ROW-KEY.
188400     MOVE 'FAIL' TO RVSD-ROW-VERDICT.
188500     WRITE RVENG-SRPT-LINE FROM RVENG-SRPT-DETAIL.
188600     SET RVENG-FOUND-COL-IX TO 1.
188700     PERFORM 7061-WRITE-ONE-FAILED-RULE
188800         VARYING RVENG-FOUND-COL-IX FROM 1 BY 1
188900         UNTIL RVENG-FOUND-COL-IX >
189000             RVENG-FAIL-RULE-COUNT(RVENG-RC-IX).
189100*
189200 7061-WRITE-ONE-FAILED-RULE.
189300     IF RVENG-FAIL-ERROR-TEXT(RVENG-RC-IX RVENG-FOUND-COL-IX)
189400             NOT = SPACES
189500         MOVE RVENG-FAIL-RULE-NAME(RVENG-RC-IX RVENG-FOUND-COL-IX)
189600             TO RVSS-RULE-NAME
189700         MOVE RVENG-FAIL-ERROR-TEXT(RVENG-RC-IX RVENG-FOUND-COL-IX)
189800             TO RVSS-ERROR-TEXT
189900         WRITE RVENG-SRPT-LINE FROM RVENG-SRPT-SUBLINE
190000     END-IF.
190100*
190200 7090-WRITE-SUITE-SUMMARY.
190300     MOVE RVRES-TOTAL-ROWS  TO RVSM-TOTAL-ROWS.
190400     MOVE RVRES-PASSED-ROWS TO RVSM-PASSED-ROWS.
190500     MOVE RVRES-FAILED-ROWS TO RVSM-FAILED-ROWS.
190600     IF RVRES-TOTAL-ROWS = 0
190700         MOVE 0 TO RVRES-PASS-RATE
190800     ELSE
190900         COMPUTE RVRES-PASS-RATE ROUNDED =
191000             RVRES-PASSED-ROWS * 1000 / RVRES-TOTAL-ROWS / 10
191100     END-IF.
191200     MOVE RVRES-PASS-RATE TO RVSM-PASS-RATE.
191300     MOVE SPACES TO RVENG-SRPT-LINE.
191400     WRITE RVENG-SRPT-LINE.
191500     WRITE RVENG-SRPT-LINE FROM RVENG-SRPT-SUMMARY.
191600*
191700******************************************************************
191800*    8000-SERIES  -  AGGREGATE REPORTER                          *
191900******************************************************************
192000 8000-WRITE-AGGREGATE-REPORT.
192100     PERFORM 8090-WRITE-AGGREGATE-TOTALS.
192200*
192300 8010-WRITE-AGGREGATE-DETAIL.
192400     MOVE RVENG-CUR-SUITE-NAME TO RVAD-SUITE-NAME.
192500     IF RVENG-CUR-SUITE-FAILED
192600         MOVE 'FAILED' TO RVAD-VERDICT
192700     ELSE
192800         MOVE 'PASSED' TO RVAD-VERDICT
192900     END-IF.
193000     MOVE RVRES-TOTAL-ROWS  TO RVAD-TOTAL-ROWS.
193100     MOVE RVRES-PASSED-ROWS TO RVAD-PASSED-ROWS.
193200     MOVE RVRES-FAILED-ROWS TO RVAD-FAILED-ROWS.
193300     MOVE RVRES-PASS-RATE   TO RVAD-PASS-RATE.
193400     WRITE RVENG-ARPT-LINE FROM RVENG-ARPT-DETAIL.
193500*
193600 8090-WRITE-AGGREGATE-TOTALS.
193700     MOVE RVRES-TOTAL-SUITES  TO RVAT-TOTAL-SUITES.
193800     MOVE RVRES-PASSED-SUITES TO RVAT-PASSED-SUITES.
193900     MOVE RVRES-FAILED-SUITES TO RVAT-FAILED-SUITES.
194000     MOVE SPACES TO RVENG-ARPT-LINE.
194100     WRITE RVENG-ARPT-LINE.
194200     WRITE RVENG-ARPT-LINE FROM RVENG-ARPT-TOTALS.
194300     MOVE RVRES-TOTAL-ROWS-VALID  TO RVAT-TOTAL-ROWS.
194400     MOVE RVRES-TOTAL-PASSED-ROWS TO RVAT-PASSED-ROWS.
194500     MOVE RVRES-TOTAL-FAILED-ROWS TO RVAT-FAILED-ROWS.
194600     IF RVRES-TOTAL-ROWS-VALID = 0
194700         MOVE 0 TO RVRES-OVERALL-PASS-RATE
194800     ELSE
194900         COMPUTE RVRES-OVERALL-PASS-RATE ROUNDED =
195000             RVRES-TOTAL-PASSED-ROWS * 1000 / RVRES-TOTAL-ROWS-VALID
195100             / 10
195200     END-IF.
195300     MOVE RVRES-OVERALL-PASS-RATE TO RVAT-OVERALL-RATE.
195400     WRITE RVENG-ARPT-LINE FROM RVENG-ARPT-TOTALS-2.
195500*
195600 9000-WRAP-UP.
195700     CLOSE RVENG-MANIFEST-IN RVENG-CFG-IN RVENG-POL-IN
195800           RVENG-PRE-IN RVENG-SUITE-RPT RVENG-AGGR-RPT.
195900     DISPLAY 'RVENGINE - SUITES RUN     = ' RVRES-TOTAL-SUITES.
196000     DISPLAY 'RVENGINE - SUITES PASSED  = ' RVRES-PASSED-SUITES.
196100     DISPLAY 'RVENGINE - SUITES FAILED  = ' RVRES-FAILED-SUITES.
196200     GOBACK.
196300*
196400 9900-ABEND-RTN.
196500     DISPLAY 'RVENGINE - ABNORMAL TERMINATION'.
196600     MOVE 16 TO RETURN-CODE.
196700     GOBACK.
