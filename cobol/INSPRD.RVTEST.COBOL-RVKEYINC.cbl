000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        RVKEYINC.
000300 AUTHOR.            H L BRENNER.
000400 INSTALLATION.      INSPRD - TESTING AND QA SUPPORT.
000500 DATE-WRITTEN.      MARCH 1996.
000600 DATE-COMPILED.
000700 SECURITY.          INSPRD INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    RVKEYINC  -  DRIVER-FILE PRIMARY-KEY INCREMENTER            *
001100*                                                                *
001200*    OPTIONAL PRE-STEP FOR THE FLOW-TEST ENGINE (RVENGINE).       *
001300*    BUMPS THE TRAILING NUMERIC SUFFIX OF THE POLICY-NUMBER      *
001400*    COLUMN (THE FIRST COLUMN) OF EVERY DATA ROW IN THE DRIVER   *
001500*    FILE SO A SUITE CAN BE RE-RUN AGAINST FRESH KEYS WITHOUT    *
001600*    COLLIDING WITH ROWS ALREADY SEEDED INTO THE POLICY STORE.   *
001700*    THE HEADER ROW, IF PRESENT, PASSES THROUGH UNCHANGED.       *
001800*                                                                *
001900*    JCL STEP ORDER:  RVKEYINC (THIS STEP, OPTIONAL) THEN        *
002000*    RVSEED THEN RVENGINE.                                       *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ----------                                                  *
002400*    1996-03-19  HLB  RVTST-015  ORIGINAL PROGRAM                *
002500*    1997-08-04  HLB  RVTST-041  FIXED OFF-BY-ONE ON THE SUFFIX  *
002600*                               SCAN WHEN THE KEY HAD NO PREFIX  *
002700*    1998-02-27  JQP  RVTST-058  EMPTY KEY VALUES NOW SKIPPED    *
002800*                               INSTEAD OF ABENDING THE STEP     *
002900*    1999-10-05  JQP  RVTST-097  Y2K REVIEW - NO DATE FIELDS IN  *
003000*                               THIS PROGRAM, NO CHANGE REQUIRED *
003100*    2001-01-15  DCS  RVTST-121  WIDENING LOGIC ADDED - SUFFIX   *
003200*                               OVERFLOW NO LONGER TRUNCATED     *
003300*                               (KEY9999 NOW GOES TO KEY10000)   *
003400*    2005-06-08  RTK  RVTST-168  ROW AND WARNING COUNTS NOW      *
003500*                               DISPLAYED AT END OF STEP         *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RVKEY-DRIVER-IN
004400         ASSIGN TO RVKEYIN
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS RVKEY-IN-ST.
004700     SELECT RVKEY-DRIVER-OUT
004800         ASSIGN TO RVKEYOUT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS RVKEY-OUT-ST.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  RVKEY-DRIVER-IN
005500     RECORD CONTAINS 200 CHARACTERS.
005600 01  RVKEY-IN-REC                    PIC X(200).
005700*
005800 FD  RVKEY-DRIVER-OUT
005900     RECORD CONTAINS 200 CHARACTERS.
006000 01  RVKEY-OUT-REC                   PIC X(200).
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400 01  RVKEY-SWITCHES.
006500     05  RVKEY-IN-ST                 PIC X(02).
006600         88  RVKEY-IN-OK                     VALUE '00'.
006700     05  RVKEY-OUT-ST                PIC X(02).
006800         88  RVKEY-OUT-OK                    VALUE '00'.
006900     05  RVKEY-EOF-IND               PIC X(01)   VALUE 'N'.
007000         88  RVKEY-NO-MORE-ROWS             VALUE 'Y'.
007100     05  RVKEY-FIRST-ROW-IND         PIC X(01)   VALUE 'Y'.
007200         88  RVKEY-IS-FIRST-ROW             VALUE 'Y'.
007300     05  RVKEY-HAS-HEADER-IND        PIC X(01)   VALUE 'Y'.
007400         88  RVKEY-HAS-HEADER               VALUE 'Y'.
007500*
007600 01  RVKEY-COUNTERS.
007700     05  RVKEY-ROWS-READ             PIC 9(05) COMP VALUE 0.
007800     05  RVKEY-ROWS-CHANGED          PIC 9(05) COMP VALUE 0.
007900     05  RVKEY-WARNING-COUNT         PIC 9(05) COMP VALUE 0.
008000*
008100 01  RVKEY-PARSE-AREA.
008200     05  RVKEY-COMMA-POS             PIC 9(03) COMP VALUE 0.
008300     05  RVKEY-SCAN-POS              PIC 9(03) COMP VALUE 0.
008400     05  RVKEY-KEY-FIELD             PIC X(020) VALUE SPACES.
008500     05  RVKEY-KEY-LEN               PIC 9(02) COMP VALUE 0.
008600     05  RVKEY-REST-OF-LINE          PIC X(180) VALUE SPACES.
008700     05  RVKEY-REST-LEN              PIC 9(03) COMP VALUE 0.
008800*
008900 01  RVKEY-DIGIT-AREA.
009000     05  RVKEY-DIGIT-COUNT           PIC 9(02) COMP VALUE 0.
009100     05  RVKEY-PREFIX-LEN            PIC 9(02) COMP VALUE 0.
009200     05  RVKEY-NEW-WIDTH             PIC 9(02) COMP VALUE 0.
009300     05  RVKEY-SUFFIX-TEXT           PIC X(10) VALUE ZEROS.
009400     05  RVKEY-SUFFIX-NUMERIC REDEFINES RVKEY-SUFFIX-TEXT
009500                                     PIC 9(10).
009600     05  RVKEY-BUMPED-TEXT           PIC X(10) VALUE ZEROS.
009700     05  RVKEY-BUMPED-NUMERIC REDEFINES RVKEY-BUMPED-TEXT
009800                                     PIC 9(10).
009900     05  RVKEY-NEW-KEY-FIELD         PIC X(020) VALUE SPACES.
010000*
010100 01  RVKEY-POWERS-OF-TEN.
010200     05  PIC 9(10) COMP VALUE 0000000001.
010300     05  PIC 9(10) COMP VALUE 0000000010.
010400     05  PIC 9(10) COMP VALUE 0000000100.
010500     05  PIC 9(10) COMP VALUE 0000001000.
010600     05  PIC 9(10) COMP VALUE 0000010000.
010700     05  PIC 9(10) COMP VALUE 0000100000.
010800     05  PIC 9(10) COMP VALUE 0001000000.
010900     05  PIC 9(10) COMP VALUE 0010000000.
011000     05  PIC 9(10) COMP VALUE 0100000000.
011100     05  PIC 9(10) COMP VALUE 1000000000.
011200 01  RVKEY-POWERS-R REDEFINES RVKEY-POWERS-OF-TEN.
011300     05  RVKEY-POWER OCCURS 10 TIMES PIC 9(10) COMP.
011400*
011500 PROCEDURE DIVISION.
011600 0000-MAINLINE.
011700     PERFORM 1000-HOUSEKEEPING.
011800     PERFORM 2000-PROCESS-ONE-ROW THRU 2000-EXIT
011900         UNTIL RVKEY-NO-MORE-ROWS.
012000     PERFORM 9000-WRAP-UP.
012100     GOBACK.
012200*
012300 1000-HOUSEKEEPING.
012400     OPEN INPUT RVKEY-DRIVER-IN.
012500     IF NOT RVKEY-IN-OK
012600         DISPLAY 'RVKEYINC - CANNOT OPEN DRIVER FILE - STATUS '
012700             RVKEY-IN-ST
012800         GO TO 9900-ABEND-RTN
012900     END-IF.
013000     OPEN OUTPUT RVKEY-DRIVER-OUT.
013100     IF NOT RVKEY-OUT-OK
013200         DISPLAY 'RVKEYINC - CANNOT OPEN OUTPUT FILE - STATUS '
013300             RVKEY-OUT-ST
013400         GO TO 9900-ABEND-RTN
013500     END-IF.
013600     PERFORM 1100-READ-NEXT-ROW.
013700*
013800 1100-READ-NEXT-ROW.
013900     READ RVKEY-DRIVER-IN
014000         AT END
014100             MOVE 'Y' TO RVKEY-EOF-IND
014200     END-READ.
014300*
014400 2000-PROCESS-ONE-ROW.
014500     ADD 1 TO RVKEY-ROWS-READ.
014600     IF RVKEY-IS-FIRST-ROW AND RVKEY-HAS-HEADER
014700         MOVE 'N' TO RVKEY-FIRST-ROW-IND
014800         WRITE RVKEY-OUT-REC FROM RVKEY-IN-REC
014900         PERFORM 1100-READ-NEXT-ROW
015000         GO TO 2000-EXIT
015100     END-IF.
015200     MOVE 'N' TO RVKEY-FIRST-ROW-IND.
015300     PERFORM 2100-SPLIT-KEY-COLUMN.
015400     IF RVKEY-KEY-LEN = 0
015500         WRITE RVKEY-OUT-REC FROM RVKEY-IN-REC
015600         PERFORM 1100-READ-NEXT-ROW
015700         GO TO 2000-EXIT
015800     END-IF.
015900     PERFORM 2200-FIND-TRAILING-DIGITS.
016000     IF RVKEY-DIGIT-COUNT = 0
016100         DISPLAY 'RVKEYINC - NO NUMERIC SUFFIX FOUND ON ROW '
016200             RVKEY-ROWS-READ
016300         ADD 1 TO RVKEY-WARNING-COUNT
016400         WRITE RVKEY-OUT-REC FROM RVKEY-IN-REC
016500         PERFORM 1100-READ-NEXT-ROW
016600         GO TO 2000-EXIT
016700     END-IF.
016800     PERFORM 2300-BUMP-SUFFIX.
016900     PERFORM 2400-REASSEMBLE-ROW.
017000     ADD 1 TO RVKEY-ROWS-CHANGED.
017100     WRITE RVKEY-OUT-REC FROM RVKEY-IN-REC.
017200     PERFORM 1100-READ-NEXT-ROW.
017300 2000-EXIT.
017400     EXIT.
017500*
017600 2100-SPLIT-KEY-COLUMN.
017700     MOVE SPACES TO RVKEY-KEY-FIELD RVKEY-REST-OF-LINE.
017800     MOVE 0 TO RVKEY-COMMA-POS.
017900     MOVE 1 TO RVKEY-SCAN-POS.
018000     PERFORM 2110-SCAN-FOR-COMMA
018100         UNTIL RVKEY-COMMA-POS NOT = 0
018200            OR RVKEY-SCAN-POS > 200.
018300     IF RVKEY-COMMA-POS = 0
018400         MOVE RVKEY-IN-REC TO RVKEY-KEY-FIELD
018500         MOVE 0 TO RVKEY-REST-LEN
018600     ELSE
018700         MOVE RVKEY-IN-REC(1:RVKEY-COMMA-POS - 1) TO RVKEY-KEY-FIELD
018800         MOVE RVKEY-IN-REC(RVKEY-COMMA-POS:201 - RVKEY-COMMA-POS)
018900             TO RVKEY-REST-OF-LINE
019000         COMPUTE RVKEY-REST-LEN = 201 - RVKEY-COMMA-POS
019100     END-IF.
019200     PERFORM 2120-FIND-KEY-LENGTH.
019300*
019400 2110-SCAN-FOR-COMMA.
019500     IF RVKEY-IN-REC(RVKEY-SCAN-POS:1) = ','
019600         MOVE RVKEY-SCAN-POS TO RVKEY-COMMA-POS
019700     ELSE
019800         ADD 1 TO RVKEY-SCAN-POS
019900     END-IF.
020000*
020100 2120-FIND-KEY-LENGTH.
020200     MOVE 20 TO RVKEY-KEY-LEN.
020300     PERFORM 2121-TRIM-ONE-TRAILING-SPACE
020400         UNTIL RVKEY-KEY-LEN = 0
020500            OR RVKEY-KEY-FIELD(RVKEY-KEY-LEN:1) NOT = SPACE.
020600*
020700 2121-TRIM-ONE-TRAILING-SPACE.
020800     SUBTRACT 1 FROM RVKEY-KEY-LEN.
020900*
021000 2200-FIND-TRAILING-DIGITS.
021100     MOVE 0 TO RVKEY-DIGIT-COUNT.
021200     MOVE RVKEY-KEY-LEN TO RVKEY-SCAN-POS.
021300     PERFORM 2210-TEST-ONE-CHAR
021400         UNTIL RVKEY-SCAN-POS = 0.
021500     COMPUTE RVKEY-PREFIX-LEN = RVKEY-KEY-LEN - RVKEY-DIGIT-COUNT.
021600*
021700 2210-TEST-ONE-CHAR.
021800     IF RVKEY-KEY-FIELD(RVKEY-SCAN-POS:1) IS NUMERIC
021900         ADD 1 TO RVKEY-DIGIT-COUNT
022000         SUBTRACT 1 FROM RVKEY-SCAN-POS
023000     ELSE
023100         MOVE 0 TO RVKEY-SCAN-POS
023200     END-IF.
023300*
023400 2300-BUMP-SUFFIX.
023500     MOVE ZEROS TO RVKEY-SUFFIX-TEXT.
023600     MOVE RVKEY-KEY-FIELD(RVKEY-PREFIX-LEN + 1:RVKEY-DIGIT-COUNT)
023700         TO RVKEY-SUFFIX-TEXT(11 - RVKEY-DIGIT-COUNT:
023800            RVKEY-DIGIT-COUNT).
023900     ADD 1 TO RVKEY-SUFFIX-NUMERIC GIVING RVKEY-BUMPED-NUMERIC.
024000     IF RVKEY-BUMPED-NUMERIC >= RVKEY-POWER(RVKEY-DIGIT-COUNT + 1)
024100         COMPUTE RVKEY-NEW-WIDTH = RVKEY-DIGIT-COUNT + 1
024200     ELSE
024300         MOVE RVKEY-DIGIT-COUNT TO RVKEY-NEW-WIDTH
024400     END-IF.
024500*
024600 2400-REASSEMBLE-ROW.
024700     MOVE SPACES TO RVKEY-NEW-KEY-FIELD.
024800     IF RVKEY-PREFIX-LEN > 0
024900         MOVE RVKEY-KEY-FIELD(1:RVKEY-PREFIX-LEN)
025000             TO RVKEY-NEW-KEY-FIELD(1:RVKEY-PREFIX-LEN)
025100     END-IF.
025200     MOVE RVKEY-BUMPED-TEXT(11 - RVKEY-NEW-WIDTH:RVKEY-NEW-WIDTH)
025300         TO RVKEY-NEW-KEY-FIELD(RVKEY-PREFIX-LEN + 1:
025400            RVKEY-NEW-WIDTH).
025500     MOVE SPACES TO RVKEY-OUT-REC.
025600     IF RVKEY-REST-LEN > 0
025700         STRING RVKEY-NEW-KEY-FIELD(1:RVKEY-PREFIX-LEN +
025800                RVKEY-NEW-WIDTH)
025900                RVKEY-REST-OF-LINE(1:RVKEY-REST-LEN)
026000                DELIMITED BY SIZE
026100                INTO RVKEY-OUT-REC
026200     ELSE
026300         MOVE RVKEY-NEW-KEY-FIELD TO RVKEY-OUT-REC
026400     END-IF.
026500     MOVE RVKEY-OUT-REC TO RVKEY-IN-REC.
026600*
026700 9000-WRAP-UP.
026800     CLOSE RVKEY-DRIVER-IN, RVKEY-DRIVER-OUT.
026900     DISPLAY 'RVKEYINC - ROWS READ      ' RVKEY-ROWS-READ.
027000     DISPLAY 'RVKEYINC - ROWS CHANGED   ' RVKEY-ROWS-CHANGED.
027100     DISPLAY 'RVKEYINC - WARNING COUNT  ' RVKEY-WARNING-COUNT.
027200*
027300 9900-ABEND-RTN.
027400     DISPLAY 'RVKEYINC - STEP ABENDING'.
027500     CLOSE RVKEY-DRIVER-IN RVKEY-DRIVER-OUT.
027600     MOVE 16 TO RETURN-CODE.
027700     GOBACK.
