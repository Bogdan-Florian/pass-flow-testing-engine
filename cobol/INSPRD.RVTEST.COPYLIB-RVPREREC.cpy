000100******************************************************************
000200*                                                                *RV0004
000300*    RVPREREC  -  PREMIUM STORE RECORD  (REFERENCE DATA)         *RV0004
000400*                                                                *RV0004
000500*    FIXED 42-BYTE RECORD, SEQUENTIAL, SORTED ASCENDING BY       *RV0004
000600*    RVPRE-POLICY-NUMBER THEN RVPRE-PREMIUM-SEQ.  BUILT/SORTED   *RV0004
000700*    BY RVSEED, READ BY RVENGINE INTO THE PREMIUM-TABLE WORKING- *RV0004
000800*    STORAGE ARRAY (SEE RVWRKARE) FOR GROUP LOOKUPS.             *RV0004
000900*                                                                *RV0004
001000*    1996-03-14  HLB  RVTST-014  ORIGINAL LAYOUT                 *RV0004
001100******************************************************************
001200 01  RVPRE-RECORD.
001300     05  RVPRE-POLICY-NUMBER         PIC X(10).
001400     05  RVPRE-PREMIUM-SEQ           PIC 9(03).
001500     05  RVPRE-PREMIUM-AMOUNT        PIC S9(7)V99.
001600     05  RVPRE-DUE-DATE              PIC 9(08).
001700     05  RVPRE-DUE-DATE-R REDEFINES RVPRE-DUE-DATE.
001800         10  RVPRE-DUE-CCYY          PIC 9(04).
001900         10  RVPRE-DUE-MM            PIC 9(02).
002000         10  RVPRE-DUE-DD            PIC 9(02).
002100     05  RVPRE-PREMIUM-STATUS        PIC X(08).
002200     05  FILLER                      PIC X(004).
