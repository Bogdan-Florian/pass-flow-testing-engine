000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        RVSEED.
000300 AUTHOR.            H L BRENNER.
000400 INSTALLATION.      INSPRD - TESTING AND QA SUPPORT.
000500 DATE-WRITTEN.      MARCH 1996.
000600 DATE-COMPILED.
000700 SECURITY.          INSPRD INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    RVSEED  -  REFERENCE DATA STORE SEEDING                     *
001100*                                                                *
001200*    BUILDS THE POLICY AND PREMIUM REFERENCE STORES THAT         *
001300*    RVENGINE VALIDATES AGAINST, FROM THE SAME DRIVER FILE THE   *
001400*    ENGINE WILL LATER READ.  ONE POLICY RECORD AND ONE-TO-N     *
001500*    PREMIUM RECORDS ARE GENERATED PER DRIVER ROW; THE PREMIUM   *
001600*    SCHEDULE ARITHMETIC (MONTHLY AMOUNT, LAST-INSTALLMENT       *
001700*    PLUG, DUE-DATE ROLL) IS THE ONLY BUSINESS LOGIC IN THIS     *
001800*    PROGRAM - EVERYTHING ELSE IS BUILD-AND-SORT PLUMBING.        *
001900*                                                                *
002000*    BOTH STORES ARE SORTED INTO KEY SEQUENCE ON THE WAY OUT SO  *
002100*    RVENGINE CAN LOAD THEM STRAIGHT INTO A SEARCH ALL TABLE.    *
002200*                                                                *
002300*    JCL STEP ORDER:  RVKEYINC (OPTIONAL) THEN RVSEED (THIS      *
002400*    STEP) THEN RVENGINE.                                        *
002500*                                                                *
002600*    CHANGE LOG                                                  *
002700*    ----------                                                  *
002800*    1996-03-21  HLB  RVTST-016  ORIGINAL PROGRAM                *
002900*    1997-05-09  HLB  RVTST-033  LAST-INSTALLMENT PLUG ADDED SO  *
003000*                               THE SCHEDULE ALWAYS FOOTS TO     *
003100*                               TOTAL-PREMIUM EXACTLY             *
003200*    1999-11-30  JQP  RVTST-100  Y2K - START-DATE AND DUE-DATE    *
003300*                               MATH REWRITTEN WITH 4-DIGIT CCYY  *
003400*                               THROUGHOUT, LEAP-YEAR TABLE ADDED *
003500*    2001-01-22  DCS  RVTST-122  DAY-OF-MONTH CLAMPING ADDED TO   *
003600*                               THE MONTH-ADD ROUTINE (JAN 31 +   *
003700*                               1 MONTH NO LONGER ABENDS)         *
003800*    2003-09-17  RTK  RVTST-152  PREMIUM STORE NOW SORTED BY      *
003900*                               POLICY-NUMBER THEN SEQUENCE -     *
004000*                               WAS ARRIVING IN DRIVER-FILE        *
004100*                               ORDER, BROKE RVENGINE'S SEARCH     *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RVSEED-DRIVER-IN
005000         ASSIGN TO RVDRVIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS RVSEED-DRV-ST.
005300     SELECT RVSEED-POL-OUT
005400         ASSIGN TO RVPOLOUT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS RVSEED-POL-ST.
005700     SELECT RVSEED-PRE-OUT
005800         ASSIGN TO RVPREOUT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS RVSEED-PRE-ST.
006100     SELECT RVSEED-POL-SORT
006200         ASSIGN TO RVPOLSRT.
006300     SELECT RVSEED-PRE-SORT
006400         ASSIGN TO RVPRESRT.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  RVSEED-DRIVER-IN
006900     RECORD CONTAINS 200 CHARACTERS.
007000 01  RVSEED-DRV-REC                  PIC X(200).
007100*
007200 FD  RVSEED-POL-OUT
007300     RECORD CONTAINS 77 CHARACTERS.
007400     COPY RVPOLREC.
007500*
007600 FD  RVSEED-PRE-OUT
007700     RECORD CONTAINS 42 CHARACTERS.
007800     COPY RVPREREC.
007900*
008000 SD  RVSEED-POL-SORT.
008100 01  RVSEED-POL-SORT-REC.
008200     05  RVSPOL-POLICY-NUMBER        PIC X(10).
008300     05  RVSPOL-PARTY-ID             PIC X(10).
008400     05  RVSPOL-PRODUCT-CODE         PIC X(08).
008500     05  RVSPOL-STATUS               PIC X(10).
008600     05  RVSPOL-START-DATE           PIC 9(08).
008700     05  RVSPOL-END-DATE             PIC 9(08).
008800     05  RVSPOL-TOTAL-PREMIUM        PIC S9(7)V99.
008900     05  RVSPOL-NUM-PREMIUMS         PIC 9(03).
009000     05  FILLER                      PIC X(011).
009100*
009200 SD  RVSEED-PRE-SORT.
009300 01  RVSEED-PRE-SORT-REC.
009400     05  RVSPRE-POLICY-NUMBER        PIC X(10).
009500     05  RVSPRE-PREMIUM-SEQ          PIC 9(03).
009600     05  RVSPRE-PREMIUM-AMOUNT       PIC S9(7)V99.
009700     05  RVSPRE-DUE-DATE             PIC 9(08).
009800     05  RVSPRE-PREMIUM-STATUS       PIC X(08).
009900     05  FILLER                      PIC X(004).
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300     COPY RVDRVREC.
010400     COPY RVWRKARE.
010500*
010600 01  RVSEED-SWITCHES.
010700     05  RVSEED-DRV-ST               PIC X(02).
010800         88  RVSEED-DRV-OK                  VALUE '00'.
010900     05  RVSEED-POL-ST               PIC X(02).
011000         88  RVSEED-POL-OK                  VALUE '00'.
011100     05  RVSEED-PRE-ST               PIC X(02).
011200         88  RVSEED-PRE-OK                  VALUE '00'.
011300     05  RVSEED-EOF-IND              PIC X(01)  VALUE 'N'.
011400         88  RVSEED-NO-MORE-ROWS            VALUE 'Y'.
011500     05  RVSEED-HAS-HEADER-IND       PIC X(01)  VALUE 'Y'.
011600         88  RVSEED-HAS-HEADER              VALUE 'Y'.
011700     05  RVSEED-FIRST-ROW-IND        PIC X(01)  VALUE 'Y'.
011800         88  RVSEED-IS-FIRST-ROW            VALUE 'Y'.
011900*
012000 01  RVSEED-COUNTERS.
012100     05  RVSEED-POLICIES-WRITTEN     PIC 9(05) COMP VALUE 0.
012200     05  RVSEED-PREMIUMS-WRITTEN     PIC 9(05) COMP VALUE 0.
012300     05  RVSEED-SEQ                  PIC 9(03) COMP VALUE 0.
012400*
012500 01  RVSEED-SCHEDULE-AREA.
012600     05  RVSEED-MONTHLY              PIC S9(7)V99.
012700     05  RVSEED-LAST-INSTALLMENT     PIC S9(7)V99.
012800     05  RVSEED-RUNNING-SUM          PIC S9(9)V99.
012900*
013000 01  RVSEED-LEAP-AREA.
013100     05  RVSEED-REM4                 PIC 9(04) COMP.
013200     05  RVSEED-REM100               PIC 9(04) COMP.
013300     05  RVSEED-REM400               PIC 9(04) COMP.
013400     05  RVSEED-QUOT                 PIC 9(06) COMP.
013500     05  RVSEED-IS-LEAP-IND          PIC X(01).
013600         88  RVSEED-IS-LEAP                 VALUE 'Y'.
013700*
013800 PROCEDURE DIVISION.
013900 0000-MAINLINE.
014000     SORT RVSEED-POL-SORT
014100         ASCENDING KEY RVSPOL-POLICY-NUMBER
014200         INPUT PROCEDURE IS 2000-BUILD-POLICY-RECS
014300         GIVING RVSEED-POL-OUT.
014400     SORT RVSEED-PRE-SORT
014500         ASCENDING KEY RVSPRE-POLICY-NUMBER RVSPRE-PREMIUM-SEQ
014600         INPUT PROCEDURE IS 3000-BUILD-PREMIUM-RECS
014700         GIVING RVSEED-PRE-OUT.
014800     DISPLAY 'RVSEED - POLICIES WRITTEN  ' RVSEED-POLICIES-WRITTEN.
014900     DISPLAY 'RVSEED - PREMIUMS WRITTEN  ' RVSEED-PREMIUMS-WRITTEN.
015000     GOBACK.
015100*
015200 1000-OPEN-DRIVER.
015300     OPEN INPUT RVSEED-DRIVER-IN.
015400     IF NOT RVSEED-DRV-OK
015500         DISPLAY 'RVSEED - CANNOT OPEN DRIVER FILE - STATUS '
015600             RVSEED-DRV-ST
015700         MOVE 16 TO RETURN-CODE
015800         GOBACK
015900     END-IF.
016000     MOVE 'N' TO RVSEED-EOF-IND.
016100     MOVE 'Y' TO RVSEED-FIRST-ROW-IND.
016200     PERFORM 1100-READ-DRIVER-ROW.
016300*
016400 1100-READ-DRIVER-ROW.
016500     READ RVSEED-DRIVER-IN
016600         AT END
016700             MOVE 'Y' TO RVSEED-EOF-IND
016800     END-READ.
016900     IF RVSEED-IS-FIRST-ROW AND RVSEED-HAS-HEADER
017000        AND NOT RVSEED-NO-MORE-ROWS
017100         MOVE 'N' TO RVSEED-FIRST-ROW-IND
017200         PERFORM 1100-READ-DRIVER-ROW
017300     END-IF.
017400*
017500 1200-PARSE-DRIVER-ROW.
017600     MOVE RVSEED-DRV-REC TO RVDRV-RAW-LINE.
017700     UNSTRING RVDRV-RAW-LINE DELIMITED BY ','
017800         INTO RVDRV-POLICY-NUMBER
017900              RVDRV-PARTY-ID
018000              RVDRV-PRODUCT-CODE
018100              RVDRV-STATUS
018200              RVDRV-START-DATE
018300              RVDRV-TOTAL-PREMIUM
018400              RVDRV-NUM-PREMIUMS.
018500*
018600 2000-BUILD-POLICY-RECS.
018700     PERFORM 1000-OPEN-DRIVER.
018800     PERFORM 2010-BUILD-ONE-POLICY THRU 2010-EXIT
018900         UNTIL RVSEED-NO-MORE-ROWS.
019000     CLOSE RVSEED-DRIVER-IN.
019100*
019200 2010-BUILD-ONE-POLICY.
019300     IF RVSEED-NO-MORE-ROWS
019400         GO TO 2010-EXIT
019500     END-IF.
019600     PERFORM 1200-PARSE-DRIVER-ROW.
019700     MOVE RVDRV-POLICY-NUMBER   TO RVSPOL-POLICY-NUMBER.
019800     MOVE RVDRV-PARTY-ID        TO RVSPOL-PARTY-ID.
019900     MOVE RVDRV-PRODUCT-CODE    TO RVSPOL-PRODUCT-CODE.
020000     MOVE RVDRV-STATUS          TO RVSPOL-STATUS.
020100     MOVE RVDRV-START-DATE      TO RVSPOL-START-DATE.
020200     MOVE RVDRV-TOTAL-PREMIUM   TO RVSPOL-TOTAL-PREMIUM.
020300     MOVE RVDRV-NUM-PREMIUMS    TO RVSPOL-NUM-PREMIUMS.
020400     MOVE RVDRV-START-CCYY      TO RVWRK-DM-CCYY.
020500     MOVE RVDRV-START-MM        TO RVWRK-DM-MM.
020600     MOVE RVDRV-START-DD        TO RVWRK-DM-DD.
020700     PERFORM 2050-COMPUTE-END-DATE.
020800     RELEASE RVSEED-POL-SORT-REC.
021000     ADD 1 TO RVSEED-POLICIES-WRITTEN.
021100     PERFORM 1100-READ-DRIVER-ROW.
021200 2010-EXIT.
021300     EXIT.
021400*
021500 2050-COMPUTE-END-DATE.
021600     ADD 1 TO RVWRK-DM-CCYY.
021700     PERFORM 2055-DETERMINE-LEAP-YEAR.
021800     IF RVWRK-DM-MM = 2 AND RVWRK-DM-DD = 29
021900            AND NOT RVSEED-IS-LEAP
022000         MOVE 28 TO RVWRK-DM-DD
022100     END-IF.
022200     PERFORM 2060-SUBTRACT-ONE-DAY.
022300     COMPUTE RVSPOL-END-DATE =
022400         RVWRK-DM-CCYY * 10000 + RVWRK-DM-MM * 100 + RVWRK-DM-DD.
022500*
022600 2055-DETERMINE-LEAP-YEAR.
022700     MOVE 'N' TO RVSEED-IS-LEAP-IND.
022800     DIVIDE RVWRK-DM-CCYY BY 4 GIVING RVSEED-QUOT
022900         REMAINDER RVSEED-REM4.
023000     IF RVSEED-REM4 = 0
023100         DIVIDE RVWRK-DM-CCYY BY 100 GIVING RVSEED-QUOT
023200             REMAINDER RVSEED-REM100
023300         IF RVSEED-REM100 NOT = 0
023400             MOVE 'Y' TO RVSEED-IS-LEAP-IND
023500         ELSE
023600             DIVIDE RVWRK-DM-CCYY BY 400 GIVING RVSEED-QUOT
023700                 REMAINDER RVSEED-REM400
023800             IF RVSEED-REM400 = 0
023900                 MOVE 'Y' TO RVSEED-IS-LEAP-IND
024000             END-IF
024100         END-IF
024200     END-IF.
024300*
024400 2060-SUBTRACT-ONE-DAY.
024500     IF RVWRK-DM-DD > 1
024600         SUBTRACT 1 FROM RVWRK-DM-DD
024700         GO TO 2060-EXIT
024800     END-IF.
024900     IF RVWRK-DM-MM > 1
025000         SUBTRACT 1 FROM RVWRK-DM-MM
025100     ELSE
025200         MOVE 12 TO RVWRK-DM-MM
025300         SUBTRACT 1 FROM RVWRK-DM-CCYY
025400     END-IF.
025500     PERFORM 2055-DETERMINE-LEAP-YEAR.
025600     MOVE RVWRK-DM-LAST-DAY-OF-MM(RVWRK-DM-MM) TO RVWRK-DM-DD.
025700     IF RVWRK-DM-MM = 2 AND RVSEED-IS-LEAP
025800         MOVE 29 TO RVWRK-DM-DD
025900     END-IF.
026000 2060-EXIT.
026100     EXIT.
026200*
026300 3000-BUILD-PREMIUM-RECS.
026400     PERFORM 1000-OPEN-DRIVER.
026500     PERFORM 3010-BUILD-PREMIUMS-FOR-ROW THRU 3010-EXIT
026600         UNTIL RVSEED-NO-MORE-ROWS.
026700     CLOSE RVSEED-DRIVER-IN.
026800*
026900 3010-BUILD-PREMIUMS-FOR-ROW.
027000     IF RVSEED-NO-MORE-ROWS
027100         GO TO 3010-EXIT
027200     END-IF.
027300     PERFORM 1200-PARSE-DRIVER-ROW.
027400     PERFORM 3020-COMPUTE-SCHEDULE-AMOUNTS.
027500     MOVE 1 TO RVSEED-SEQ.
027600     PERFORM 3030-BUILD-ONE-PREMIUM THRU 3030-EXIT
027700         UNTIL RVSEED-SEQ > RVDRV-NUM-PREMIUMS.
027800     PERFORM 1100-READ-DRIVER-ROW.
027900 3010-EXIT.
028000     EXIT.
028100*
028200 3020-COMPUTE-SCHEDULE-AMOUNTS.
028300     COMPUTE RVSEED-MONTHLY ROUNDED =
028400         RVDRV-TOTAL-PREMIUM / RVDRV-NUM-PREMIUMS.
028500     COMPUTE RVSEED-LAST-INSTALLMENT =
028600         RVDRV-TOTAL-PREMIUM -
028700             RVSEED-MONTHLY * (RVDRV-NUM-PREMIUMS - 1).
028800*
028900 3030-BUILD-ONE-PREMIUM.
029000     IF RVSEED-SEQ > RVDRV-NUM-PREMIUMS
029100         GO TO 3030-EXIT
029200     END-IF.
029300     MOVE RVDRV-POLICY-NUMBER   TO RVSPRE-POLICY-NUMBER.
029400     MOVE RVSEED-SEQ            TO RVSPRE-PREMIUM-SEQ.
029500     IF RVSEED-SEQ = RVDRV-NUM-PREMIUMS
029600         MOVE RVSEED-LAST-INSTALLMENT TO RVSPRE-PREMIUM-AMOUNT
029700     ELSE
029800         MOVE RVSEED-MONTHLY          TO RVSPRE-PREMIUM-AMOUNT
029900     END-IF.
030000     MOVE RVDRV-START-CCYY TO RVWRK-DM-CCYY.
030100     MOVE RVDRV-START-MM   TO RVWRK-DM-MM.
030200     MOVE RVDRV-START-DD   TO RVWRK-DM-DD.
030300     COMPUTE RVWRK-DM-MONTHS-TO-ADD = RVSEED-SEQ - 1.
030400     PERFORM 3090-ADD-MONTHS-CLAMPED.
030500     COMPUTE RVSPRE-DUE-DATE =
030600         RVWRK-DM-CCYY * 10000 + RVWRK-DM-MM * 100 + RVWRK-DM-DD.
030700     MOVE 'DUE'                 TO RVSPRE-PREMIUM-STATUS.
030800     RELEASE RVSEED-PRE-SORT-REC.
030900     ADD 1 TO RVSEED-PREMIUMS-WRITTEN.
031000     ADD 1 TO RVSEED-SEQ.
031100 3030-EXIT.
031200     EXIT.
031300*
031400 3090-ADD-MONTHS-CLAMPED.
031500     COMPUTE RVWRK-DM-MM = RVWRK-DM-MM + RVWRK-DM-MONTHS-TO-ADD.
031600     PERFORM 3091-ROLL-ONE-YEAR
031700         UNTIL RVWRK-DM-MM NOT > 12.
031800     PERFORM 2055-DETERMINE-LEAP-YEAR.
031900     IF RVWRK-DM-MM = 2 AND RVSEED-IS-LEAP
032000         IF RVWRK-DM-DD > 29
032100             MOVE 29 TO RVWRK-DM-DD
032200         END-IF
032300     ELSE
032400         IF RVWRK-DM-DD > RVWRK-DM-LAST-DAY-OF-MM(RVWRK-DM-MM)
032500             MOVE RVWRK-DM-LAST-DAY-OF-MM(RVWRK-DM-MM) TO
032600                 RVWRK-DM-DD
032700         END-IF
032800     END-IF.
032900*
033000 3091-ROLL-ONE-YEAR.
033100     SUBTRACT 12 FROM RVWRK-DM-MM.
033200     ADD 1 TO RVWRK-DM-CCYY.
