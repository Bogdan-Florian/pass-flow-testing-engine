000100******************************************************************
000200*                                                                *RV0001
000300*    RVDRVREC  -  DRIVER-ROW LAYOUT FOR THE FLOW-TEST ENGINE     *RV0001
000400*                                                                *RV0001
000500*    ONE DRIVER ROW = ONE POLICY TEST CASE.  THE ROW ARRIVES AS  *RV0001
000600*    DELIMITED TEXT (COMMA BY DEFAULT) AND IS UNSTRUNG INTO      *RV0001
000700*    THIS FIXED WORKING-STORAGE SHAPE BY THE READER PARAGRAPHS   *RV0001
000800*    IN RVENGINE AND RVKEYINC.  KEEP IN SYNC WITH RVDRV-TEXT-    *RV0001
000900*    AREA BELOW IF A COLUMN IS ADDED TO THE DRIVER FILE.         *RV0001
001000*                                                                *RV0001
001100*    1996-03-12  HLB  RVTST-014  ORIGINAL LAYOUT                 *RV0001
001200*    1999-11-02  JQP  RVTST-098  Y2K - POLICY-START-DATE WIDENED *RV0001
001300*                               TO A FULL 4-DIGIT YEAR           *RV0001
001400*    2003-07-21  RTK  RVTST-151  ADDED RVDRV-RAW-LINE FOR THE    *RV0001
001500*                               KEY-INCREMENTER REWRITE STEP     *RV0001
001600******************************************************************
001700 01  RVDRV-TEXT-AREA.
001800     05  RVDRV-RAW-LINE              PIC X(200).
001900     05  FILLER                      PIC X(040).
002000*
002100******************************************************************
002200*    PARSED / TYPED FORM OF ONE DRIVER ROW                       *RV0002
002300******************************************************************
002400 01  RVDRV-ROW.
002500     05  RVDRV-ROW-NUMBER            PIC 9(05) COMP.
002600     05  RVDRV-POLICY-NUMBER         PIC X(10).
002700     05  RVDRV-POLICY-NUMBER-R REDEFINES RVDRV-POLICY-NUMBER.
002800         10  RVDRV-POL-PREFIX        PIC X(07).
002900         10  RVDRV-POL-SUFFIX        PIC X(03).
003000     05  RVDRV-PARTY-ID              PIC X(10).
003100     05  RVDRV-PRODUCT-CODE          PIC X(08).
003200     05  RVDRV-STATUS                PIC X(10).
003300     05  RVDRV-START-DATE            PIC 9(08).
003400     05  RVDRV-START-DATE-R REDEFINES RVDRV-START-DATE.
003500         10  RVDRV-START-CCYY        PIC 9(04).
003600         10  RVDRV-START-MM          PIC 9(02).
003700         10  RVDRV-START-DD          PIC 9(02).
003800     05  RVDRV-TOTAL-PREMIUM         PIC S9(7)V99.
003900     05  RVDRV-NUM-PREMIUMS          PIC 9(03).
004000     05  RVDRV-COLUMN-COUNT          PIC 9(02) COMP.
004100     05  FILLER                      PIC X(010).
