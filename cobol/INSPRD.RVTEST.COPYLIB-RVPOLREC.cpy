000100******************************************************************
000200*                                                                *RV0003
000300*    RVPOLREC  -  POLICY STORE RECORD  (REFERENCE DATA)          *RV0003
000400*                                                                *RV0003
000500*    FIXED 77-BYTE RECORD, SEQUENTIAL, SORTED ASCENDING BY       *RV0003
000600*    RVPOL-POLICY-NUMBER.  BUILT BY RVSEED FROM THE DRIVER FILE  *RV0003
000700*    AND READ BY RVENGINE INTO THE POLICY-TABLE WORKING-STORAGE  *RV0003
000800*    ARRAY (SEE RVWRKARE) FOR SEARCH ALL LOOKUPS.                *RV0003
000900*                                                                *RV0003
001000*    1996-03-14  HLB  RVTST-014  ORIGINAL LAYOUT                 *RV0003
001100*    2001-05-30  DCS  RVTST-133  END-DATE ADDED - TERM END NOW   *RV0003
001200*                               CARRIED ON THE STORE INSTEAD OF  *RV0003
001300*                               RECOMPUTED BY EVERY RULE         *RV0003
001400******************************************************************
001500 01  RVPOL-RECORD.
001600     05  RVPOL-POLICY-NUMBER         PIC X(10).
001700     05  RVPOL-PARTY-ID              PIC X(10).
001800     05  RVPOL-PRODUCT-CODE          PIC X(08).
001900     05  RVPOL-STATUS                PIC X(10).
002000     05  RVPOL-START-DATE            PIC 9(08).
002100     05  RVPOL-START-DATE-R REDEFINES RVPOL-START-DATE.
002200         10  RVPOL-START-CCYY        PIC 9(04).
002300         10  RVPOL-START-MM          PIC 9(02).
002400         10  RVPOL-START-DD          PIC 9(02).
002500     05  RVPOL-END-DATE              PIC 9(08).
002600     05  RVPOL-END-DATE-R REDEFINES RVPOL-END-DATE.
002700         10  RVPOL-END-CCYY          PIC 9(04).
002800         10  RVPOL-END-MM            PIC 9(02).
002900         10  RVPOL-END-DD            PIC 9(02).
003000     05  RVPOL-TOTAL-PREMIUM         PIC S9(7)V99.
003100     05  RVPOL-NUM-PREMIUMS          PIC 9(03).
003200     05  FILLER                      PIC X(011).
