000100******************************************************************
000200*                                                                *RV0005
000300*    RVCFGREC  -  VALIDATION-RULE / VARIABLE CONFIG RECORD       *RV0005
000400*                                                                *RV0005
000500*    THE SUITE CONFIGURATION IS SUPPLIED TO THIS STEP AS ONE     *RV0005
000600*    FLAT FILE OF CARD-IMAGE RECORDS, ONE RECORD PER RULE OR     *RV0005
000700*    PER VARIABLE, EACH TAGGED WITH THE SUITE IT BELONGS TO AND  *RV0005
000800*    A RECORD-TYPE CODE.  RVCFG-REC-TYPE = 'R' MEANS THE RULE    *RV0005
000900*    AREA BELOW IS VALID; 'V' MEANS THE VARIABLE AREA            *RV0005
001000*    (REDEFINES) IS VALID.                                       *RV0005
001100*                                                                *RV0005
001200*    1996-04-02  HLB  RVTST-014  ORIGINAL LAYOUT                 *RV0005
001300*    1998-09-18  JQP  RVTST-076  ADDED COLUMN-EXPECTATION TABLE  *RV0005
001400*                               (RVCFG-COL-COUNT/RVCFG-COL-TAB)  *RV0005
001500*    1999-12-09  JQP  RVTST-099  Y2K - NO DATE FIELDS IN THIS    *RV0005
001600*                               RECORD, CONFIRMED, NO CHANGE     *RV0005
001700*    2004-02-11  RTK  RVTST-162  SUITE-NAME TAG ADDED SO ONE     *RV0005
001800*                               CONFIG FILE CAN CARRY RULES FOR  *RV0005
001900*                               SEVERAL SUITES IN A BATCH RUN    *RV0005
002000******************************************************************
002100 01  RVCFG-RECORD.
002200     05  RVCFG-REC-TYPE              PIC X(01).
002300         88  RVCFG-IS-RULE                  VALUE 'R'.
002400         88  RVCFG-IS-VARIABLE              VALUE 'V'.
002500     05  RVCFG-SUITE-NAME            PIC X(30).
002600     05  RVCFG-RULE-AREA.
002700         10  RVCFG-RULE-NAME         PIC X(30).
002800         10  RVCFG-LOOKUP-ID         PIC X(20).
002900         10  RVCFG-KEY-VARIABLE      PIC X(20).
003000         10  RVCFG-ROWCNT-IND        PIC X(01).
003100             88  RVCFG-ROWCNT-PRESENT       VALUE 'Y'.
003200         10  RVCFG-EXPECT-ROWCOUNT   PIC 9(03).
003300         10  RVCFG-ON-FAILURE        PIC X(08).
003400             88  RVCFG-STOP-ON-FAIL         VALUE 'STOP'.
003500             88  RVCFG-CONTINUE-ON-FAIL     VALUE 'CONTINUE'.
003600         10  RVCFG-NOTNULL-COUNT     PIC 9(02) COMP.
003700         10  RVCFG-NOTNULL-TAB OCCURS 10 TIMES.
003800             15  RVCFG-NOTNULL-COL   PIC X(20).
003900         10  RVCFG-COL-COUNT         PIC 9(02) COMP.
004000         10  RVCFG-COL-TAB OCCURS 10 TIMES.
004100             15  RVCFG-COL-NAME      PIC X(20).
004200             15  RVCFG-COL-TEMPLATE  PIC X(40).
004300     05  FILLER                      PIC X(061).
004400*
004500******************************************************************
004600*    VARIABLE-DEFINITION VIEW OF THE SAME PHYSICAL RECORD        *RV0006
004700******************************************************************
004800 01  RVCFG-VAR-RECORD REDEFINES RVCFG-RECORD.
004900     05  RVCFG-VAR-REC-TYPE          PIC X(01).
005000     05  RVCFG-VAR-SUITE-NAME        PIC X(30).
005100     05  RVCFG-VAR-NAME              PIC X(20).
005200     05  RVCFG-VAR-TEMPLATE          PIC X(40).
005300     05  FILLER                      PIC X(887).
